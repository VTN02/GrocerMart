000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GMBT08.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   GROCERMART DATA PROCESSING.
000500 DATE-WRITTEN.   12/14/98.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*  PRINTS THE INVENTORY STOCK REPORT.  ONE DETAIL LINE PER
001000*  PRODUCT IN FILE ORDER, OPTIONALLY LIMITED TO ONE STATUS
001100*  (ACTIVE OR DISCONTINUED) SUPPLIED ON THE PARAMETER CARD.
001200*  THE CONTROL TOTAL IS A SIMPLE COUNT OF THE ITEMS LISTED.
001300************************************************************
001400*  CHANGE LOG
001500*  DATE      PROGRAMMER  REQUEST#  DESCRIPTION
001600*  --------  ----------  --------  --------------------------------------
001700*  12/14/98  LC          GM-0046   ORIGINAL PROGRAM.
001800*  11/04/99  RDH         GM-0077   Y2K REVIEW - NO DATE FIELDS IN
001900*                                  THIS PROGRAM, NO CHANGE
002000*                                  REQUIRED.
002100************************************************************
002200
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM
002700     CLASS NUMERIC-CODE IS "0123456789"
002800     UPSI-0 ON STATUS IS RPT-FILE-BAD.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT PARM-CARD-FILE
003200         ASSIGN TO GMIRPRM
003300         ORGANIZATION IS LINE SEQUENTIAL.
003400     SELECT PRODUCT-MASTER
003500         ASSIGN TO GMPRODF
003600         ORGANIZATION IS LINE SEQUENTIAL.
003700     SELECT STOCK-REPORT-OUT
003800         ASSIGN TO GMIRPT
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 FD  PARM-CARD-FILE
004500         LABEL RECORD IS STANDARD.
004600 01  PARM-CARD.
004700     05  PC-STATUS-FILTER       PIC X(12).
004800     05  FILLER                 PIC X(08).
004900
005000 01  PARM-CARD-X REDEFINES PARM-CARD.
005100     05  PC-FILTER-ED            PIC X(12).
005200     05  FILLER                 PIC X(08).
005300
005400 FD  PRODUCT-MASTER
005500         LABEL RECORD IS STANDARD.
005600     COPY GMPRODM.
005700
005800 FD  STOCK-REPORT-OUT
005900         LABEL RECORD IS STANDARD.
006000 01  RPT-LINE                PIC X(132).
006100
006200 WORKING-STORAGE SECTION.
006300 01  W08-WORK-AREA.
006400     05  W08-EOF-SW             PIC X(3)  VALUE "NO".
006500         88  W08-NO-MORE-PRODUCTS           VALUE "YES".
006600     05  W08-PAGE-CTR           PIC 9(3)  COMP VALUE ZERO.
006700     05  W08-LINE-CTR           PIC 9(3)  COMP VALUE ZERO.
006800     05  W08-DETAIL-CTR         PIC 9(5)  COMP VALUE ZERO.
006900     05  FILLER                 PIC X(09).
007000
007100 01  W08-WORK-AREA-X REDEFINES W08-WORK-AREA.
007200     05  FILLER                 PIC X(03).
007300     05  W08-DETAIL-CTR-ED      PIC X(05).
007400     05  FILLER                 PIC X(14).
007500
007600*  HEADING AND DETAIL LINE LAYOUTS FOR THE STOCK REPORT.   *
007700*  PAGE BREAKS EVERY 50 DETAIL LINES.                      *
007800 01  HDG-LINE-1.
007900     05  FILLER PIC X(40) VALUE "GROCERMART DATA PROCESSING".
008000     05  FILLER PIC X(46) VALUE SPACES.
008100     05  FILLER PIC X(22) VALUE "INVENTORY STOCK REPORT".
008200     05  FILLER PIC X(20) VALUE SPACES.
008300     05  HDG1-PAGE PIC ZZZ9.
008400
008500 01  HDG-LINE-2.
008600     05  FILLER PIC X(22) VALUE "PRODUCT ID".
008700     05  FILLER PIC X(32) VALUE "NAME".
008800     05  FILLER PIC X(22) VALUE "CATEGORY".
008900     05  FILLER PIC X(10) VALUE "UNIT QTY".
009000     05  FILLER PIC X(10) VALUE "BULK QTY".
009100     05  FILLER PIC X(12) VALUE "UNIT PRICE".
009200     05  FILLER PIC X(12) VALUE "BULK PRICE".
009300     05  FILLER PIC X(12) VALUE "STATUS".
009400
009500 01  DET-LINE.
009600     05  DET-PROD-ID            PIC X(22).
009700     05  DET-NAME               PIC X(32).
009800     05  DET-CATEGORY           PIC X(22).
009900     05  DET-UNIT-QTY           PIC ----,ZZ9.
010000     05  FILLER                 PIC X(03).
010100     05  DET-BULK-QTY           PIC ZZ,ZZ9.99.
010200     05  FILLER                 PIC X(02).
010300     05  DET-UNIT-PRICE         PIC ZZ,ZZ9.99.
010400     05  FILLER                 PIC X(02).
010500     05  DET-BULK-PRICE         PIC ZZ,ZZ9.99.
010600     05  FILLER                 PIC X(02).
010700     05  DET-STATUS             PIC X(12).
010800
010900 01  TOT-LINE.
011000     05  FILLER PIC X(26) VALUE "ITEMS LISTED .............".
011100     05  TOT-COUNT              PIC ZZ,ZZ9.
011200     05  FILLER                 PIC X(100).
011300
011400 PROCEDURE DIVISION.
011500 0000-MAIN.
011600     PERFORM 1000-INIT.
011700     PERFORM 2000-MAINLINE
011800         UNTIL W08-NO-MORE-PRODUCTS.
011900     PERFORM 3000-CLOSING.
012000     STOP RUN.
012100
012200 1000-INIT.
012300     OPEN INPUT PARM-CARD-FILE.
012400     READ PARM-CARD-FILE
012500         AT END
012600         MOVE SPACES TO PC-STATUS-FILTER.
012700     CLOSE PARM-CARD-FILE.
012800
012900     OPEN INPUT PRODUCT-MASTER.
013000     OPEN OUTPUT STOCK-REPORT-OUT.
013100     PERFORM 9100-HEADINGS.
013200     PERFORM 9000-READ-PRODUCT.
013300
013400*  SKIPS A PRODUCT WHEN A STATUS FILTER IS ON THE          *
013500*  PARAMETER CARD AND THE PRODUCT DOES NOT MATCH IT.       *
013600 2000-MAINLINE.
013700     IF PC-STATUS-FILTER = SPACES OR PROD-STATUS = PC-STATUS-FILTER
013800         PERFORM 2100-FILTER
013900         PERFORM 2200-PRINT-LINE.
014000     PERFORM 9000-READ-PRODUCT.
014100
014200 2100-FILTER.
014300     ADD 1 TO W08-DETAIL-CTR.
014400
014500 2200-PRINT-LINE.
014600     MOVE SPACES TO DET-LINE.
014700     MOVE PROD-PUBLIC-ID    TO DET-PROD-ID.
014800     MOVE PROD-NAME         TO DET-NAME.
014900     MOVE PROD-CATEGORY     TO DET-CATEGORY.
015000     MOVE PROD-UNIT-QTY     TO DET-UNIT-QTY.
015100     MOVE PROD-BULK-QTY     TO DET-BULK-QTY.
015200     MOVE PROD-UNIT-PRICE   TO DET-UNIT-PRICE.
015300     MOVE PROD-BULK-PRICE   TO DET-BULK-PRICE.
015400     MOVE PROD-STATUS       TO DET-STATUS.
015500     WRITE RPT-LINE FROM DET-LINE
015600         AFTER ADVANCING 1 LINE.
015700     ADD 1 TO W08-LINE-CTR.
015800     IF W08-LINE-CTR > 50
015900         PERFORM 9100-HEADINGS.
016000
016100 3000-CLOSING.
016200     MOVE W08-DETAIL-CTR TO TOT-COUNT.
016300     WRITE RPT-LINE FROM TOT-LINE
016400         AFTER ADVANCING 2 LINES.
016500
016600     CLOSE PRODUCT-MASTER.
016700     CLOSE STOCK-REPORT-OUT.
016800     DISPLAY "GMBT08 - DETAIL LINES PRINTED - " W08-DETAIL-CTR.
016900
017000 9000-READ-PRODUCT.
017100     READ PRODUCT-MASTER
017200         AT END
017300         MOVE "YES" TO W08-EOF-SW.
017400
017500 9100-HEADINGS.
017600     ADD 1 TO W08-PAGE-CTR.
017700     MOVE W08-PAGE-CTR TO HDG1-PAGE.
017800     WRITE RPT-LINE FROM HDG-LINE-1
017900         AFTER ADVANCING PAGE.
018000     WRITE RPT-LINE FROM HDG-LINE-2
018100         AFTER ADVANCING 2 LINES.
018200     MOVE ZERO TO W08-LINE-CTR.
