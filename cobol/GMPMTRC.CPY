000100*****************************************************************
000200*  GMPMTRC.CPY
000300*  CREDIT CUSTOMER CASH PAYMENT RECORD LAYOUT.
000400*  ONE PMT-REC WRITTEN PER PAYMENT POSTED, APPEND-ONLY, TO
000500*  CREDIT-PAYMENT-FILE.
000600*  MAINT LOG -
000700*  10/02/98  LC   GM-0035  ORIGINAL LAYOUT.
000800*****************************************************************
000900
001000 01  PMT-REC.
001100     05  PMT-ID                   PIC 9(9).
001200     05  PMT-CUSTOMER-ID          PIC 9(9).
001300     05  PMT-AMOUNT               PIC 9(9)V9(2).
001400     05  PMT-DATE                 PIC 9(8).
001500     05  PMT-DATE-X REDEFINES PMT-DATE.
001600         10  PMT-DATE-CC          PIC 9(2).
001700         10  PMT-DATE-YY          PIC 9(2).
001800         10  PMT-DATE-MM          PIC 9(2).
001900         10  PMT-DATE-DD          PIC 9(2).
002000     05  PMT-NOTE                 PIC X(200).
002100     05  FILLER                   PIC X(08).
