000100*****************************************************************
000200*  GMORDIT.CPY
000300*  POINT-OF-SALE DRAFT ORDER LINE-ITEM RECORD LAYOUT.
000400*  ONE ORDER-ITEM-REC PER PRODUCT LINE ON THE DRAFT ORDER,
000500*  WRITTEN TO ORDER-ITEMS-FILE IN FILE ORDER.
000600*  MAINT LOG -
000700*  05/19/99  LC   GM-0059  ORIGINAL LAYOUT.
000800*****************************************************************
000900
001000 01  ORDER-ITEM-REC.
001100     05  OI-ORDER-ID              PIC 9(9).
001200     05  OI-PRODUCT-ID            PIC 9(9).
001300     05  OI-QTY                   PIC 9(7).
001400     05  OI-UNIT-PRICE            PIC 9(7)V9(2).
001500     05  OI-LINE-TOTAL            PIC 9(9)V9(2).
001600     05  FILLER                   PIC X(10).
