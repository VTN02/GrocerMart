000100*****************************************************************
000200*  GMPRODM.CPY
000300*  PRODUCT MASTER RECORD LAYOUT.
000400*  THIS IS THE FLAT RECORD SHAPE ONLY, FOR FD AND WORK-RECORD USE.
000500*  EACH PROGRAM THAT HOLDS THE PRODUCT MASTER IN MEMORY DECLARES
000600*  ITS OWN PRODUCT-TABLE-AREA IN WORKING-STORAGE, LOADED FROM THIS
000700*  RECORD SHAPE - SEE THE 1000-INIT PARAGRAPH OF GMBT01 FOR THE
000800*  LOAD IDIOM.  THE PRODUCT-MASTER FILE IS LINE SEQUENTIAL AND HAS
000900*  NO ISAM/KSDS SUPPORT ON THIS BUILD, SO IT IS READ WHOLE AT
001000*  PROGRAM START AND REWRITTEN WHOLE AT PROGRAM CLOSE.
001100*  MAINT LOG -
001200*  06/02/98  LC          GM-0031   ORIGINAL COPYBOOK FOR THE
001300*                                  INVENTORY CONVERSION PROJECT.
001400*  03/11/99  LC          GM-0052   ADDED PROD-REORDER-LVL FOR THE
001500*                                  NEW REORDER-POINT REPORT.
001600*  11/04/99  RDH         GM-0077   Y2K - PROD FIELDS WERE ALREADY
001700*                                  FOUR DIGIT YEAR, NO CHANGE.
001800*  02/14/00  LC          GM-0083   SPLIT THE IN-MEMORY TABLE OUT
001900*                                  OF THIS MEMBER - EACH PROGRAM
002000*                                  NOW DECLARES ITS OWN TABLE AREA
002100*                                  TO STOP THE DUP-NAME ABEND WE
002200*                                  GOT COPYING THIS INTO BOTH THE
002300*                                  FD AND WORKING-STORAGE.
002400*****************************************************************
002500
002600 01  PRODUCT-REC.
002700     05  PROD-ID                  PIC 9(9).
002800     05  PROD-PUBLIC-ID           PIC X(20).
002900     05  PROD-PUBLIC-ID-X REDEFINES PROD-PUBLIC-ID.
003000         10  PROD-ID-PREFIX       PIC X(01).
003100         10  FILLER               PIC X(01).
003200         10  PROD-ID-NUMBER       PIC X(04).
003300         10  FILLER               PIC X(14).
003400     05  PROD-NAME                 PIC X(100).
003500     05  PROD-CATEGORY             PIC X(50).
003600     05  PROD-UNIT-TYPE            PIC X(4).
003700         88  PROD-IS-UNIT            VALUE 'UNIT'.
003800         88  PROD-IS-BULK            VALUE 'BULK'.
003900     05  PROD-BULK-QTY             PIC 9(7)V9(2).
004000     05  PROD-UNIT-QTY             PIC S9(7).
004100     05  PROD-UNIT-PRICE           PIC 9(7)V9(2).
004200     05  PROD-BULK-PRICE           PIC 9(7)V9(2).
004300     05  PROD-PURCH-PRICE          PIC 9(7)V9(2).
004400     05  PROD-REORDER-LVL          PIC 9(7).
004500     05  PROD-STATUS                PIC X(12).
004600         88  PROD-ACTIVE               VALUE 'ACTIVE'.
004700         88  PROD-DISCONTINUED         VALUE 'DISCONTINUED'.
004800     05  FILLER                     PIC X(05).
