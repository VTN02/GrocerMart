000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GMBT04.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   GROCERMART DATA PROCESSING.
000500 DATE-WRITTEN.   10/19/98.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*  CONFIRMS ONE CUSTOMER ORDER.  EACH ORDER-ITEM LINE IS
001000*  CHECKED AGAINST THE PRODUCT ON-HAND QUANTITY AND, IF
001100*  THERE IS ENOUGH STOCK, THE QUANTITY IS DEDUCTED AND THE
001200*  LINE TOTAL ADDED TO THE ORDER TOTAL.  THE FIRST LINE THAT
001300*  FAILS THE STOCK CHECK STOPS THE REST OF THE ORDER COLD -
001400*  NO PARTIAL DEDUCTION IS COMMITTED FOR THAT LINE.
001500************************************************************
001600*  CHANGE LOG
001700*  DATE      PROGRAMMER  REQUEST#  DESCRIPTION
001800*  --------  ----------  --------  --------------------------------------
001900*  10/19/98  LC          GM-0040   ORIGINAL PROGRAM.
002000*  02/02/99  LC          GM-0049   ADDED THE DRAFT-ONLY GUARD SO
002100*                                  A SECOND CONFIRM RUN CANNOT
002200*                                  DEDUCT STOCK TWICE FOR THE
002300*                                  SAME ORDER.
002400*  11/04/99  RDH         GM-0077   Y2K REVIEW - NO DATE FIELDS IN
002500*                                  THIS PROGRAM, NO CHANGE
002600*                                  REQUIRED.
002700************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS NUMERIC-CODE IS "0123456789"
003400     UPSI-0 ON STATUS IS ORD-FILE-BAD.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CONFIRM-TRAN-FILE
003800         ASSIGN TO GMORDCT
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000     SELECT ORDER-HEADER-FILE
004100         ASSIGN TO GMORDHF
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300     SELECT ORDER-ITEMS-FILE
004400         ASSIGN TO GMORDIF
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT PRODUCT-MASTER
004700         ASSIGN TO GMPRODF
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  CONFIRM-TRAN-FILE
005400         LABEL RECORD IS STANDARD.
005500 01  CONFIRM-TRAN-REC.
005600     05  QT-ORDER-ID            PIC 9(9).
005700     05  FILLER                 PIC X(10).
005800
005900 FD  ORDER-HEADER-FILE
006000         LABEL RECORD IS STANDARD.
006100     COPY GMORDHD.
006200
006300 FD  ORDER-ITEMS-FILE
006400         LABEL RECORD IS STANDARD.
006500     COPY GMORDIT.
006600
006700 FD  PRODUCT-MASTER
006800         LABEL RECORD IS STANDARD.
006900     COPY GMPRODM.
007000
007100 WORKING-STORAGE SECTION.
007200 01  PRODUCT-TABLE-AREA.
007300     05  PRODUCT-TAB-CTR         PIC 9(5)  COMP VALUE ZERO.
007400     05  PRODUCT-TABLE OCCURS 300 TIMES
007500         INDEXED BY PROD-IDX.
007600         10  PT-PROD-ID              PIC 9(9).
007700         10  PT-PROD-PUBLIC-ID       PIC X(20).
007800         10  PT-PROD-NAME            PIC X(100).
007900         10  PT-PROD-CATEGORY        PIC X(50).
008000         10  PT-PROD-UNIT-TYPE       PIC X(4).
008100         10  PT-PROD-BULK-QTY        PIC 9(7)V9(2).
008200         10  PT-PROD-UNIT-QTY        PIC S9(7).
008300         10  PT-PROD-UNIT-PRICE      PIC 9(7)V9(2).
008400         10  PT-PROD-BULK-PRICE      PIC 9(7)V9(2).
008500         10  PT-PROD-PURCH-PRICE     PIC 9(7)V9(2).
008600         10  PT-PROD-REORDER-LVL     PIC 9(7).
008700         10  PT-PROD-STATUS          PIC X(12).
008800         10  FILLER                  PIC X(05).
008900
009000*  ORDER HEADERS ARE ALSO KEPT AS A TABLE SO THE         *
009100*  CONFIRM RUN CAN FIND ITS HEADER AND REWRITE THE       *
009200*  WHOLE FILE - SEE THE REMARKS IN GMPRODM.CPY.          *
009300 01  ORDER-HEADER-TABLE-AREA.
009400     05  ORD-TAB-CTR            PIC 9(5)  COMP VALUE ZERO.
009500     05  ORDER-HEADER-TABLE OCCURS 500 TIMES
009600         INDEXED BY ORD-IDX.
009700         10  OT-ORDER-ID             PIC 9(9).
009800         10  OT-INVOICE-NO           PIC X(10).
009900         10  OT-PAYMENT-TYPE         PIC X(4).
010000         10  OT-STATUS               PIC X(9).
010100         10  OT-TOTAL-AMOUNT         PIC 9(9)V9(2).
010200         10  FILLER                  PIC X(06).
010300
010400 01  W04-ITEM-BUFFER.
010500     05  W04-ITEM-CTR           PIC 9(4)  COMP VALUE ZERO.
010600     05  W04-ITEM-ENTRY OCCURS 100 TIMES
010700         INDEXED BY ITEM-IDX.
010800         10  IB-ORDER-ID             PIC 9(9).
010900         10  IB-PRODUCT-ID           PIC 9(9).
011000         10  IB-QTY                  PIC 9(7).
011100         10  IB-UNIT-PRICE           PIC 9(7)V9(2).
011200         10  IB-LINE-TOTAL           PIC 9(9)V9(2).
011300         10  FILLER                  PIC X(05).
011400
011500 01  W04-WORK-AREA.
011600     05  W04-EOF-SW             PIC X(3)  VALUE "NO".
011700         88  W04-NO-MORE-TRANS             VALUE "YES".
011800     05  W04-REJECT-SW          PIC X(1)  VALUE "N".
011900         88  W04-REJECTED                   VALUE 'Y'.
012000     05  W04-RUNNING-TOTAL      PIC 9(9)V9(2) VALUE ZERO.
012100     05  W04-TRAN-CTR           PIC 9(7)  COMP VALUE ZERO.
012200     05  W04-REJECT-CTR         PIC 9(7)  COMP VALUE ZERO.
012300     05  FILLER                 PIC X(10).
012400
012500 01  W04-TOTAL-X REDEFINES W04-WORK-AREA.
012600     05  W04-SWITCHES-ED        PIC X(04).
012700     05  W04-RUNNING-TOTAL-ED   PIC X(10).
012800     05  FILLER                 PIC X(17).
012900
013000 PROCEDURE DIVISION.
013100 0000-MAIN.
013200     PERFORM 1000-INIT.
013300     PERFORM 2000-MAINLINE THRU 2000-X
013400         UNTIL W04-NO-MORE-TRANS.
013500     PERFORM 3000-CLOSING.
013600     STOP RUN.
013700
013800*  LOADS THE ORDER HEADER AND PRODUCT MASTERS, AND        *
013900*  BUFFERS THE WHOLE ORDER-ITEMS FILE SO EACH CONFIRM      *
014000*  TRANSACTION CAN PULL ITS OWN LINES BY ORDER ID.         *
014100 1000-INIT.
014200     OPEN INPUT CONFIRM-TRAN-FILE.
014300
014400     OPEN INPUT ORDER-HEADER-FILE.
014500     MOVE ZERO TO ORD-TAB-CTR.
014600     PERFORM 1100-LOAD-ORDER-HDR
014700         UNTIL W04-EOF-SW = "YES".
014800     CLOSE ORDER-HEADER-FILE.
014900     MOVE "NO" TO W04-EOF-SW.
015000
015100     OPEN INPUT ORDER-ITEMS-FILE.
015200     MOVE ZERO TO W04-ITEM-CTR.
015300     PERFORM 1200-LOAD-ORDER-ITEM
015400         UNTIL W04-EOF-SW = "YES".
015500     CLOSE ORDER-ITEMS-FILE.
015600     MOVE "NO" TO W04-EOF-SW.
015700
015800     OPEN INPUT PRODUCT-MASTER.
015900     MOVE ZERO TO PRODUCT-TAB-CTR.
016000     PERFORM 1300-LOAD-PRODUCT
016100         UNTIL W04-EOF-SW = "YES".
016200     CLOSE PRODUCT-MASTER.
016300     MOVE "NO" TO W04-EOF-SW.
016400
016500     PERFORM 9000-READ-TRAN.
016600
016700 1100-LOAD-ORDER-HDR.
016800     READ ORDER-HEADER-FILE
016900         AT END
017000         MOVE "YES" TO W04-EOF-SW
017100         GO TO 1100-X.
017200     ADD 1 TO ORD-TAB-CTR.
017300     MOVE ORD-ID             TO OT-ORDER-ID(ORD-TAB-CTR).
017400     MOVE ORD-INVOICE-NO     TO OT-INVOICE-NO(ORD-TAB-CTR).
017500     MOVE ORD-PAYMENT-TYPE   TO OT-PAYMENT-TYPE(ORD-TAB-CTR).
017600     MOVE ORD-STATUS         TO OT-STATUS(ORD-TAB-CTR).
017700     MOVE ORD-TOTAL-AMOUNT   TO OT-TOTAL-AMOUNT(ORD-TAB-CTR).
017800 1100-X.
017900     EXIT.
018000
018100 1200-LOAD-ORDER-ITEM.
018200     READ ORDER-ITEMS-FILE
018300         AT END
018400         MOVE "YES" TO W04-EOF-SW
018500         GO TO 1200-X.
018600     ADD 1 TO W04-ITEM-CTR.
018700     MOVE OI-ORDER-ID        TO IB-ORDER-ID(W04-ITEM-CTR).
018800     MOVE OI-PRODUCT-ID      TO IB-PRODUCT-ID(W04-ITEM-CTR).
018900     MOVE OI-QTY             TO IB-QTY(W04-ITEM-CTR).
019000     MOVE OI-UNIT-PRICE      TO IB-UNIT-PRICE(W04-ITEM-CTR).
019100     MOVE OI-LINE-TOTAL      TO IB-LINE-TOTAL(W04-ITEM-CTR).
019200 1200-X.
019300     EXIT.
019400
019500 1300-LOAD-PRODUCT.
019600     READ PRODUCT-MASTER
019700         AT END
019800         MOVE "YES" TO W04-EOF-SW
019900         GO TO 1300-X.
020000     ADD 1 TO PRODUCT-TAB-CTR.
020100     MOVE PROD-ID           TO PT-PROD-ID(PRODUCT-TAB-CTR).
020200     MOVE PROD-PUBLIC-ID    TO PT-PROD-PUBLIC-ID(PRODUCT-TAB-CTR).
020300     MOVE PROD-NAME         TO PT-PROD-NAME(PRODUCT-TAB-CTR).
020400     MOVE PROD-CATEGORY     TO PT-PROD-CATEGORY(PRODUCT-TAB-CTR).
020500     MOVE PROD-UNIT-TYPE    TO PT-PROD-UNIT-TYPE(PRODUCT-TAB-CTR).
020600     MOVE PROD-BULK-QTY     TO PT-PROD-BULK-QTY(PRODUCT-TAB-CTR).
020700     MOVE PROD-UNIT-QTY     TO PT-PROD-UNIT-QTY(PRODUCT-TAB-CTR).
020800     MOVE PROD-UNIT-PRICE   TO PT-PROD-UNIT-PRICE(PRODUCT-TAB-CTR).
020900     MOVE PROD-BULK-PRICE   TO PT-PROD-BULK-PRICE(PRODUCT-TAB-CTR).
021000     MOVE PROD-PURCH-PRICE  TO PT-PROD-PURCH-PRICE(PRODUCT-TAB-CTR).
021100     MOVE PROD-REORDER-LVL  TO PT-PROD-REORDER-LVL(PRODUCT-TAB-CTR).
021200     MOVE PROD-STATUS       TO PT-PROD-STATUS(PRODUCT-TAB-CTR).
021300 1300-X.
021400     EXIT.
021500
021600 2000-MAINLINE.
021700     MOVE "N" TO W04-REJECT-SW.
021800     ADD 1 TO W04-TRAN-CTR.
021900     PERFORM 2100-EDIT-ORDER.
022000     IF W04-REJECTED
022100         GO TO 2000-X.
022200     PERFORM 2200-POST-ITEMS.
022300     IF W04-REJECTED
022400         GO TO 2000-X.
022500     PERFORM 2300-POST-HEADER.
022600 2000-X.
022700     IF W04-REJECTED
022800         ADD 1 TO W04-REJECT-CTR.
022900     PERFORM 9000-READ-TRAN.
023000     EXIT.
023100
023200*  FINDS THE ORDER HEADER AND APPLIES THE IDEMPOTENCY    *
023300*  GUARD (GM-0049) - AN ORDER NOT IN DRAFT IS REJECTED.   *
023400 2100-EDIT-ORDER.
023500     PERFORM
023600         VARYING ORD-IDX FROM 1 BY 1
023700         UNTIL ORD-IDX > ORD-TAB-CTR
023800         OR OT-ORDER-ID(ORD-IDX) = QT-ORDER-ID.
023900     IF ORD-IDX > ORD-TAB-CTR
024000         DISPLAY "GMBT04 - ORDER NOT FOUND - " QT-ORDER-ID
024100         MOVE "Y" TO W04-REJECT-SW
024200         GO TO 2100-X.
024300
024400     IF OT-STATUS(ORD-IDX) NOT = "DRAFT"
024500         DISPLAY "GMBT04 - ORDER NOT IN DRAFT - " QT-ORDER-ID
024600         MOVE "Y" TO W04-REJECT-SW.
024700 2100-X.
024800     EXIT.
024900
025000*  POSTS EACH ORDER-ITEM LINE IN LINE ORDER - THE FIRST  *
025100*  LINE THAT FAILS THE STOCK CHECK STOPS THE LOOP WITH   *
025200*  NO DEDUCTION FOR THAT LINE (GM-0040 BATCH FLOW RULE). *
025300 2200-POST-ITEMS.
025400     MOVE ZERO TO W04-RUNNING-TOTAL.
025500     PERFORM 2210-CALC-ITEM
025600         VARYING ITEM-IDX FROM 1 BY 1
025700         UNTIL ITEM-IDX > W04-ITEM-CTR
025800         OR W04-REJECTED.
025900
026000 2210-CALC-ITEM.
026100     IF IB-ORDER-ID(ITEM-IDX) NOT = QT-ORDER-ID
026200         GO TO 2210-X.
026300
026400     PERFORM
026500         VARYING PROD-IDX FROM 1 BY 1
026600         UNTIL PROD-IDX > PRODUCT-TAB-CTR
026700         OR PT-PROD-ID(PROD-IDX) = IB-PRODUCT-ID(ITEM-IDX).
026800     IF PROD-IDX > PRODUCT-TAB-CTR
026900         DISPLAY "GMBT04 - PRODUCT NOT FOUND - "
027000             IB-PRODUCT-ID(ITEM-IDX)
027100         MOVE "Y" TO W04-REJECT-SW
027200         GO TO 2210-X.
027300
027400     PERFORM 2220-CHECK-STOCK.
027500     IF W04-REJECTED
027600         GO TO 2210-X.
027700
027800     ADD IB-LINE-TOTAL(ITEM-IDX) TO W04-RUNNING-TOTAL.
027900     SUBTRACT IB-QTY(ITEM-IDX) FROM PT-PROD-UNIT-QTY(PROD-IDX).
028000 2210-X.
028100     EXIT.
028200
028300 2220-CHECK-STOCK.
028400     IF PT-PROD-UNIT-QTY(PROD-IDX) < IB-QTY(ITEM-IDX)
028500         DISPLAY "GMBT04 - INSUFFICIENT STOCK - "
028600             IB-PRODUCT-ID(ITEM-IDX)
028700         MOVE "Y" TO W04-REJECT-SW.
028800
028900 2300-POST-HEADER.
029000     MOVE W04-RUNNING-TOTAL TO OT-TOTAL-AMOUNT(ORD-IDX).
029100     MOVE "CONFIRMED"       TO OT-STATUS(ORD-IDX).
029200
029300*  REWRITES THE ORDER HEADER AND PRODUCT MASTERS FROM     *
029400*  THEIR TABLES - SEE THE REMARKS IN GMPRODM.CPY.          *
029500 3000-CLOSING.
029600     CLOSE CONFIRM-TRAN-FILE.
029700
029800     OPEN OUTPUT ORDER-HEADER-FILE.
029900     PERFORM 3100-WRITE-ORDER-HDR
030000         VARYING ORD-IDX FROM 1 BY 1
030100         UNTIL ORD-IDX > ORD-TAB-CTR.
030200     CLOSE ORDER-HEADER-FILE.
030300
030400     OPEN OUTPUT PRODUCT-MASTER.
030500     PERFORM 3200-WRITE-PRODUCT
030600         VARYING PROD-IDX FROM 1 BY 1
030700         UNTIL PROD-IDX > PRODUCT-TAB-CTR.
030800     CLOSE PRODUCT-MASTER.
030900
031000     DISPLAY "GMBT04 - CONFIRMS READ      - " W04-TRAN-CTR.
031100     DISPLAY "GMBT04 - CONFIRMS REJECTED  - " W04-REJECT-CTR.
031200
031300 3100-WRITE-ORDER-HDR.
031400     MOVE SPACES            TO ORDER-HDR-REC.
031500     MOVE OT-ORDER-ID(ORD-IDX)      TO ORD-ID.
031600     MOVE OT-INVOICE-NO(ORD-IDX)    TO ORD-INVOICE-NO.
031700     MOVE OT-PAYMENT-TYPE(ORD-IDX)  TO ORD-PAYMENT-TYPE.
031800     MOVE OT-STATUS(ORD-IDX)        TO ORD-STATUS.
031900     MOVE OT-TOTAL-AMOUNT(ORD-IDX)  TO ORD-TOTAL-AMOUNT.
032000     WRITE ORDER-HDR-REC.
032100
032200 3200-WRITE-PRODUCT.
032300     MOVE SPACES              TO PRODUCT-REC.
032400     MOVE PT-PROD-ID(PROD-IDX)          TO PROD-ID.
032500     MOVE PT-PROD-PUBLIC-ID(PROD-IDX)   TO PROD-PUBLIC-ID.
032600     MOVE PT-PROD-NAME(PROD-IDX)        TO PROD-NAME.
032700     MOVE PT-PROD-CATEGORY(PROD-IDX)    TO PROD-CATEGORY.
032800     MOVE PT-PROD-UNIT-TYPE(PROD-IDX)   TO PROD-UNIT-TYPE.
032900     MOVE PT-PROD-BULK-QTY(PROD-IDX)    TO PROD-BULK-QTY.
033000     MOVE PT-PROD-UNIT-QTY(PROD-IDX)    TO PROD-UNIT-QTY.
033100     MOVE PT-PROD-UNIT-PRICE(PROD-IDX)  TO PROD-UNIT-PRICE.
033200     MOVE PT-PROD-BULK-PRICE(PROD-IDX)  TO PROD-BULK-PRICE.
033300     MOVE PT-PROD-PURCH-PRICE(PROD-IDX) TO PROD-PURCH-PRICE.
033400     MOVE PT-PROD-REORDER-LVL(PROD-IDX) TO PROD-REORDER-LVL.
033500     MOVE PT-PROD-STATUS(PROD-IDX)      TO PROD-STATUS.
033600     WRITE PRODUCT-REC.
033700
033800 9000-READ-TRAN.
033900     READ CONFIRM-TRAN-FILE
034000         AT END
034100         MOVE "YES" TO W04-EOF-SW.
