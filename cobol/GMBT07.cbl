000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GMBT07.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   GROCERMART DATA PROCESSING.
000500 DATE-WRITTEN.   12/07/98.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*  PRINTS THE SALES REPORT.  ONE DETAIL LINE PER SALES
001000*  RECORD IN FILE ORDER, OPTIONALLY LIMITED TO A FROM/TO
001100*  DATE RANGE SUPPLIED ON THE PARAMETER CARD.  A CASH SALE
001200*  WITH NO PAID AMOUNT ON RECORD IS TREATED AS FULLY PAID.
001300*  GRAND TOTAL REVENUE AND TOTAL OUTSTANDING PRINT AS THE
001400*  CONTROL TOTALS AT THE END OF THE RUN.
001500************************************************************
001600*  CHANGE LOG
001700*  DATE      PROGRAMMER  REQUEST#  DESCRIPTION
001800*  --------  ----------  --------  --------------------------------------
001900*  12/07/98  LC          GM-0045   ORIGINAL PROGRAM.
002000*  02/02/99  LC          GM-0051   ADDED THE CASH-PAID INFERENCE
002100*                                  RULE - CASH SALES WERE
002200*                                  SHOWING AS UNPAID.
002300*  11/04/99  RDH         GM-0077   Y2K - SALE-DATE COMPARE NOW
002400*                                  DONE ON THE FULL CCYYMMDD
002500*                                  FIELD, NOT JUST YYMMDD.
002600************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS NUMERIC-CODE IS "0123456789"
003300     UPSI-0 ON STATUS IS RPT-FILE-BAD.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT PARM-CARD-FILE
003700         ASSIGN TO GMSRPRM
003800         ORGANIZATION IS LINE SEQUENTIAL.
003900     SELECT SALES-FILE
004000         ASSIGN TO GMSALEF
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT CREDIT-CUSTOMER-MASTER
004300         ASSIGN TO GMCUSTF
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT SALES-REPORT-OUT
004600         ASSIGN TO GMSRPT
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 FD  PARM-CARD-FILE
005300         LABEL RECORD IS STANDARD.
005400 01  PARM-CARD.
005500     05  PC-FROM-DATE           PIC 9(8).
005600     05  PC-TO-DATE             PIC 9(8).
005700     05  FILLER                 PIC X(04).
005800
005900 FD  SALES-FILE
006000         LABEL RECORD IS STANDARD.
006100     COPY GMSALEH.
006200
006300 FD  CREDIT-CUSTOMER-MASTER
006400         LABEL RECORD IS STANDARD.
006500     COPY GMCUSTM.
006600
006700 FD  SALES-REPORT-OUT
006800         LABEL RECORD IS STANDARD.
006900 01  RPT-LINE                PIC X(132).
007000
007100 WORKING-STORAGE SECTION.
007200 01  CUSTOMER-TABLE-AREA.
007300     05  CUSTOMER-TAB-CTR        PIC 9(5)  COMP VALUE ZERO.
007400     05  CUSTOMER-TABLE OCCURS 200 TIMES
007500         INDEXED BY CUST-IDX.
007600         10  CT-CUST-ID              PIC 9(9).
007700         10  CT-CUST-NAME            PIC X(100).
007800         10  CT-CUST-PHONE           PIC X(20).
007900         10  CT-CUST-CREDIT-LIMIT    PIC 9(9)V9(2).
008000         10  CT-CUST-OUTSTND-BAL     PIC S9(9)V9(2).
008100         10  CT-CUST-STATUS          PIC X(8).
008200         10  FILLER                  PIC X(10).
008300
008400 01  W07-WORK-AREA.
008500     05  W07-EOF-SW             PIC X(3)  VALUE "NO".
008600         88  W07-NO-MORE-SALES              VALUE "YES".
008700     05  W07-PAGE-CTR           PIC 9(3)  COMP VALUE ZERO.
008800     05  W07-LINE-CTR           PIC 9(3)  COMP VALUE ZERO.
008900     05  W07-DETAIL-CTR         PIC 9(5)  COMP VALUE ZERO.
009000     05  W07-PAID-AMT           PIC 9(9)V9(2) VALUE ZERO.
009100     05  W07-BALANCE            PIC S9(9)V9(2) VALUE ZERO.
009200     05  W07-GRAND-REVENUE      PIC 9(11)V9(2) VALUE ZERO.
009300     05  W07-GRAND-OUTSTND      PIC 9(11)V9(2) VALUE ZERO.
009400     05  W07-CUST-NAME          PIC X(100) VALUE SPACES.
009500     05  FILLER                 PIC X(06).
009600
009700 01  W07-TOTALS-X REDEFINES W07-WORK-AREA.
009800     05  FILLER                 PIC X(10).
009900     05  W07-GRAND-REVENUE-ED   PIC X(13).
010000     05  W07-GRAND-OUTSTND-ED   PIC X(13).
010100     05  FILLER                 PIC X(100).
010200
010300*  HEADING, DETAIL AND FOOTING LINE LAYOUTS FOR THE SALES *
010400*  REPORT.  PAGE BREAKS EVERY 50 DETAIL LINES.             *
010500 01  HDG-LINE-1.
010600     05  FILLER PIC X(40) VALUE "GROCERMART DATA PROCESSING".
010700     05  FILLER PIC X(52) VALUE SPACES.
010800     05  FILLER PIC X(14) VALUE "SALES REPORT".
010900     05  FILLER PIC X(20) VALUE SPACES.
011000     05  HDG1-PAGE PIC ZZZ9.
011100
011200 01  HDG-LINE-2.
011300     05  FILLER PIC X(10) VALUE "INVOICE".
011400     05  FILLER PIC X(10) VALUE "DATE".
011500     05  FILLER PIC X(22) VALUE "CUSTOMER".
011600     05  FILLER PIC X(08) VALUE "METHOD".
011700     05  FILLER PIC X(09) VALUE "STATUS".
011800     05  FILLER PIC X(10) VALUE "DUE DATE".
011900     05  FILLER PIC X(06) VALUE "LATE".
012000     05  FILLER PIC X(14) VALUE "TOTAL".
012100     05  FILLER PIC X(14) VALUE "PAID".
012200     05  FILLER PIC X(14) VALUE "BALANCE".
012300     05  FILLER PIC X(15) VALUE SPACES.
012400
012500 01  DET-LINE.
012600     05  DET-INVOICE            PIC X(10).
012700     05  FILLER                 PIC X(01).
012800     05  DET-DATE               PIC X(10).
012900     05  FILLER                 PIC X(01).
013000     05  DET-CUSTOMER           PIC X(22).
013100     05  DET-METHOD             PIC X(07).
013200     05  FILLER                 PIC X(01).
013300     05  DET-STATUS             PIC X(08).
013400     05  FILLER                 PIC X(01).
013500     05  DET-DUE-DATE           PIC X(10).
013600     05  DET-DAYS-LATE          PIC ZZ9.
013700     05  FILLER                 PIC X(03).
013800     05  DET-TOTAL              PIC ZZZ,ZZZ,ZZ9.99.
013900     05  FILLER                 PIC X(03).
014000     05  DET-PAID               PIC ZZZ,ZZZ,ZZ9.99.
014100     05  FILLER                 PIC X(03).
014200     05  DET-BALANCE            PIC ZZZ,ZZZ,ZZ9.99-.
014300
014400 01  TOT-LINE-1.
014500     05  FILLER PIC X(26) VALUE "GRAND TOTAL REVENUE .....".
014600     05  TOT1-AMOUNT            PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
014700     05  FILLER                 PIC X(80).
014800
014900 01  TOT-LINE-2.
015000     05  FILLER PIC X(26) VALUE "TOTAL OUTSTANDING ........".
015100     05  TOT2-AMOUNT            PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
015200     05  FILLER                 PIC X(80).
015300
015400 PROCEDURE DIVISION.
015500 0000-MAIN.
015600     PERFORM 1000-INIT.
015700     PERFORM 2000-MAINLINE
015800         UNTIL W07-NO-MORE-SALES.
015900     PERFORM 3000-CLOSING.
016000     STOP RUN.
016100
016200*  READS THE PARAMETER CARD FOR THE DATE RANGE, LOADS     *
016300*  THE CUSTOMER MASTER FOR NAME RESOLUTION, OPENS THE      *
016400*  SALES FILE AND PRINTS THE REPORT HEADING.               *
016500 1000-INIT.
016600     OPEN INPUT PARM-CARD-FILE.
016700     READ PARM-CARD-FILE
016800         AT END
016900         MOVE ZERO TO PC-FROM-DATE
017000         MOVE 99999999 TO PC-TO-DATE.
017100     CLOSE PARM-CARD-FILE.
017200
017300     OPEN INPUT CREDIT-CUSTOMER-MASTER.
017400     MOVE ZERO TO CUSTOMER-TAB-CTR.
017500     PERFORM 1100-LOAD-CUSTOMER
017600         UNTIL W07-EOF-SW = "YES".
017700     CLOSE CREDIT-CUSTOMER-MASTER.
017800     MOVE "NO" TO W07-EOF-SW.
017900
018000     OPEN INPUT SALES-FILE.
018100     OPEN OUTPUT SALES-REPORT-OUT.
018200     PERFORM 9100-HEADINGS.
018300     PERFORM 9000-READ-SALE.
018400
018500 1100-LOAD-CUSTOMER.
018600     READ CREDIT-CUSTOMER-MASTER
018700         AT END
018800         MOVE "YES" TO W07-EOF-SW
018900         GO TO 1100-X.
019000     ADD 1 TO CUSTOMER-TAB-CTR.
019100     MOVE CUST-ID             TO CT-CUST-ID(CUSTOMER-TAB-CTR).
019200     MOVE CUST-NAME           TO CT-CUST-NAME(CUSTOMER-TAB-CTR).
019300     MOVE CUST-PHONE          TO CT-CUST-PHONE(CUSTOMER-TAB-CTR).
019400     MOVE CUST-CREDIT-LIMIT   TO
019500         CT-CUST-CREDIT-LIMIT(CUSTOMER-TAB-CTR).
019600     MOVE CUST-OUTSTANDING-BAL TO
019700         CT-CUST-OUTSTND-BAL(CUSTOMER-TAB-CTR).
019800     MOVE CUST-STATUS         TO CT-CUST-STATUS(CUSTOMER-TAB-CTR).
019900 1100-X.
020000     EXIT.
020100
020200*  SKIPS SALES OUTSIDE THE PARAMETER DATE RANGE, OTHERWISE *
020300*  PRINTS ONE DETAIL LINE AND ACCUMULATES THE CONTROL      *
020400*  TOTALS.                                                 *
020500 2000-MAINLINE.
020600     IF SALE-DATE NOT < PC-FROM-DATE AND SALE-DATE NOT > PC-TO-DATE
020700         PERFORM 2100-CALC-LINE
020800         PERFORM 2200-PRINT-LINE.
020900     PERFORM 9000-READ-SALE.
021000
021100*  RESOLVES THE CUSTOMER NAME AND APPLIES THE CASH-PAID   *
021200*  INFERENCE RULE (GM-0051) TO COMPUTE PAID AND BALANCE.   *
021300 2100-CALC-LINE.
021400     ADD 1 TO W07-DETAIL-CTR.
021500     IF SALE-CUSTOMER-ID = ZERO
021600         MOVE "WALK-IN" TO W07-CUST-NAME
021700     ELSE
021800         PERFORM 2110-FIND-CUSTOMER.
021900
022000     IF SALE-IS-CASH
022100         MOVE SALE-TOTAL-REVENUE TO W07-PAID-AMT
022200     ELSE
022300         MOVE ZERO TO W07-PAID-AMT.
022400
022500     COMPUTE W07-BALANCE = SALE-TOTAL-REVENUE - W07-PAID-AMT.
022600     IF W07-BALANCE < ZERO
022700         MOVE ZERO TO W07-BALANCE.
022800
022900     ADD SALE-TOTAL-REVENUE TO W07-GRAND-REVENUE.
023000     ADD W07-BALANCE        TO W07-GRAND-OUTSTND.
023100
023200 2110-FIND-CUSTOMER.
023300     MOVE "CUSTOMER NOT ON FILE" TO W07-CUST-NAME.
023400     PERFORM
023500         VARYING CUST-IDX FROM 1 BY 1
023600         UNTIL CUST-IDX > CUSTOMER-TAB-CTR
023700         OR CT-CUST-ID(CUST-IDX) = SALE-CUSTOMER-ID.
023800     IF CUST-IDX NOT > CUSTOMER-TAB-CTR
023900         MOVE CT-CUST-NAME(CUST-IDX) TO W07-CUST-NAME.
024000
024100 2200-PRINT-LINE.
024200     MOVE SPACES TO DET-LINE.
024300     MOVE SALE-INVOICE-ID    TO DET-INVOICE.
024400     MOVE SALE-DATE          TO DET-DATE.
024500     MOVE W07-CUST-NAME(1:22) TO DET-CUSTOMER.
024600     MOVE SALE-PAYMENT-METHOD TO DET-METHOD.
024700     MOVE SALE-PAYMENT-STATUS TO DET-STATUS.
024800     MOVE SPACES             TO DET-DUE-DATE.
024900     MOVE ZERO               TO DET-DAYS-LATE.
025000     MOVE SALE-TOTAL-REVENUE TO DET-TOTAL.
025100     MOVE W07-PAID-AMT       TO DET-PAID.
025200     MOVE W07-BALANCE        TO DET-BALANCE.
025300     WRITE RPT-LINE FROM DET-LINE
025400         AFTER ADVANCING 1 LINE.
025500     ADD 1 TO W07-LINE-CTR.
025600     IF W07-LINE-CTR > 50
025700         PERFORM 9100-HEADINGS.
025800
025900*  PRINTS THE CONTROL TOTALS AND CLOSES THE REPORT.        *
026000 3000-CLOSING.
026100     MOVE W07-GRAND-REVENUE TO TOT1-AMOUNT.
026200     WRITE RPT-LINE FROM TOT-LINE-1
026300         AFTER ADVANCING 2 LINES.
026400     MOVE W07-GRAND-OUTSTND TO TOT2-AMOUNT.
026500     WRITE RPT-LINE FROM TOT-LINE-2
026600         AFTER ADVANCING 1 LINE.
026700
026800     CLOSE SALES-FILE.
026900     CLOSE SALES-REPORT-OUT.
027000     DISPLAY "GMBT07 - DETAIL LINES PRINTED - " W07-DETAIL-CTR.
027100
027200 9000-READ-SALE.
027300     READ SALES-FILE
027400         AT END
027500         MOVE "YES" TO W07-EOF-SW
027600         GO TO 9000-X.
027700     IF SALE-IS-DELETED
027800         GO TO 9000-READ-SALE.
027900 9000-X.
028000     EXIT.
028100
028200 9100-HEADINGS.
028300     ADD 1 TO W07-PAGE-CTR.
028400     MOVE W07-PAGE-CTR TO HDG1-PAGE.
028500     WRITE RPT-LINE FROM HDG-LINE-1
028600         AFTER ADVANCING PAGE.
028700     WRITE RPT-LINE FROM HDG-LINE-2
028800         AFTER ADVANCING 2 LINES.
028900     MOVE ZERO TO W07-LINE-CTR.
