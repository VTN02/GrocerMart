000100*****************************************************************
000200*  GMORDHD.CPY
000300*  POINT-OF-SALE DRAFT ORDER HEADER RECORD LAYOUT.
000400*  ONE ORDER-HDR-REC PER REGISTER ORDER, WRITTEN TO ORDER-FILE.
000500*  THIS IS THE PRE-INVOICE DRAFT STAGE - SEE GMSALEH.CPY FOR THE
000600*  POSTED SALE.  LINE ITEMS ARE A SEPARATE RECORD, GMORDIT.CPY.
000700*  MAINT LOG -
000800*  05/19/99  LC   GM-0059  ORIGINAL LAYOUT FOR THE NEW REGISTER
000900*                          FRONT END.
001000*  08/03/99  LC   GM-0081  ADDED THE WHOLE/CENTS BREAKOUT ON
001100*                          ORD-TOTAL-AMOUNT FOR THE REGISTER
001200*                          TAPE-LISTING PROGRAM.
001300*****************************************************************
001400
001500 01  ORDER-HDR-REC.
001600     05  ORD-ID                   PIC 9(9).
001700     05  ORD-INVOICE-NO           PIC X(20).
001800     05  ORD-PAYMENT-TYPE         PIC X(4).
001900         88  ORD-PAY-CASH            VALUE 'CASH'.
002000         88  ORD-PAY-CARD            VALUE 'CARD'.
002100     05  ORD-STATUS               PIC X(9).
002200         88  ORD-DRAFT               VALUE 'DRAFT'.
002300         88  ORD-CONFIRMED           VALUE 'CONFIRMED'.
002400         88  ORD-VOID                VALUE 'VOID'.
002500     05  ORD-TOTAL-AMOUNT         PIC 9(9)V9(2).
002600     05  ORD-TOTAL-AMOUNT-X REDEFINES ORD-TOTAL-AMOUNT.
002700         10  ORD-TOTAL-WHOLE      PIC 9(9).
002800         10  ORD-TOTAL-CENTS      PIC 9(2).
002900     05  FILLER                   PIC X(12).
