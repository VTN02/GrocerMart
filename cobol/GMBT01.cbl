000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GMBT01.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   GROCERMART DATA PROCESSING.
000500 DATE-WRITTEN.   09/14/98.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*  POSTS POINT-OF-SALE TRANSACTIONS FROM THE DAILY SALES
001000*  TRANSACTION FILE.  EACH TRANSACTION EITHER CREATES A NEW
001100*  SALE (COMPUTING LINE AND INVOICE TOTALS, CHECKING AND
001200*  POSTING A CREDIT CUSTOMER CHARGE) OR DELETES (LOGICALLY
001300*  ARCHIVES) AN EXISTING SALE, REVERSING ANY CREDIT CHARGE
001400*  THAT HAD BEEN POSTED AGAINST IT.
001500************************************************************
001600*  CHANGE LOG
001700*  DATE      PROGRAMMER  REQUEST#  DESCRIPTION
001800*  --------  ----------  --------  --------------------------------------
001900*  09/14/98  LC          GM-0033   ORIGINAL PROGRAM FOR THE POS
002000*                                  CONVERSION PROJECT.
002100*  02/02/99  LC          GM-0048   ADDED SALE-PAYMENT-STATUS SO
002200*                                  THE NEW SALES REPORT CAN TELL
002300*                                  PAID FROM UNPAID.
002400*  04/19/99  LC          GM-0055   CREDIT LIMIT CHECK NOW REJECTS
002500*                                  ON "GREATER THAN" ONLY - A
002600*                                  SALE THAT LANDS EXACTLY ON THE
002700*                                  LIMIT IS ALLOWED, PER W.
002800*                                  PETERSON (CREDIT OFFICE).
002900*  08/02/99  LC          GM-0070   ADDED THE DELETE TRANSACTION
003000*                                  CODE AND THE BALANCE-REVERSAL
003100*                                  LOGIC FOR VOIDED CREDIT SALES.
003200*  11/04/99  RDH         GM-0077   Y2K - SALE-DATE WIDENED TO
003300*                                  CCYYMMDD, REVIEWED THE REST OF
003400*                                  THE PROGRAM, NO OTHER CHANGE.
003500************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS NUMERIC-CODE IS "0123456789"
004200     UPSI-0 ON STATUS IS TRAN-FILE-BAD.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600*  DAILY SALES TRANSACTION INPUT - ONE REC PER CREATE OR  *
004700*  DELETE REQUEST                                         *
004800     SELECT TRAN-FILE
004900         ASSIGN TO GMSALTR
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT PRODUCT-MASTER
005200         ASSIGN TO GMPRODF
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT CREDIT-CUSTOMER-MASTER
005500         ASSIGN TO GMCUSTF
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT SALES-FILE
005800         ASSIGN TO GMSALEF
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT SALES-ITEMS-FILE
006100         ASSIGN TO GMSALIF
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  TRAN-FILE
006800         LABEL RECORD IS STANDARD.
006900 01  TRAN-REC.
007000     05  TRAN-CODE               PIC X(6).
007100         88  TRAN-IS-CREATE         VALUE 'CREATE'.
007200         88  TRAN-IS-DELETE         VALUE 'DELETE'.
007300     05  TRAN-SALE-ID            PIC 9(9).
007400     05  TRAN-DATE               PIC 9(8).
007500     05  TRAN-PAYMENT-METHOD     PIC X(6).
007600     05  TRAN-CUSTOMER-ID        PIC 9(9).
007700     05  TRAN-NOTE               PIC X(200).
007800     05  TRAN-ITEM-COUNT         PIC 9(2).
007900     05  TRAN-ITEM OCCURS 20 TIMES
008000         INDEXED BY TI-IDX.
008100         10  TI-PRODUCT-ID          PIC 9(9).
008200         10  TI-QTY                 PIC 9(7).
008300     05  FILLER                  PIC X(06).
008400
008500 FD  PRODUCT-MASTER
008600         LABEL RECORD IS STANDARD.
008700     COPY GMPRODM.
008800
008900 FD  CREDIT-CUSTOMER-MASTER
009000         LABEL RECORD IS STANDARD.
009100     COPY GMCUSTM.
009200
009300 FD  SALES-FILE
009400         LABEL RECORD IS STANDARD.
009500     COPY GMSALEH.
009600
009700 FD  SALES-ITEMS-FILE
009800         LABEL RECORD IS STANDARD.
009900     COPY GMSALEI.
010000
010100 WORKING-STORAGE SECTION.
010200 01  PRODUCT-TABLE-AREA.
010300     05  PRODUCT-TAB-CTR         PIC 9(5)  COMP VALUE ZERO.
010400     05  PRODUCT-TABLE OCCURS 300 TIMES
010500         INDEXED BY PROD-IDX.
010600         10  PT-PROD-ID              PIC 9(9).
010700         10  PT-PROD-PUBLIC-ID       PIC X(20).
010800         10  PT-PROD-NAME            PIC X(100).
010900         10  PT-PROD-CATEGORY        PIC X(50).
011000         10  PT-PROD-UNIT-TYPE       PIC X(4).
011100         10  PT-PROD-BULK-QTY        PIC 9(7)V9(2).
011200         10  PT-PROD-UNIT-QTY        PIC S9(7).
011300         10  PT-PROD-UNIT-PRICE      PIC 9(7)V9(2).
011400         10  PT-PROD-BULK-PRICE      PIC 9(7)V9(2).
011500         10  PT-PROD-PURCH-PRICE     PIC 9(7)V9(2).
011600         10  PT-PROD-REORDER-LVL     PIC 9(7).
011700         10  PT-PROD-STATUS          PIC X(12).
011800         10  FILLER                  PIC X(05).
011900
012000 01  CUSTOMER-TABLE-AREA.
012100     05  CUSTOMER-TAB-CTR        PIC 9(5)  COMP VALUE ZERO.
012200     05  CUSTOMER-TABLE OCCURS 200 TIMES
012300         INDEXED BY CUST-IDX.
012400         10  CT-CUST-ID              PIC 9(9).
012500         10  CT-CUST-NAME            PIC X(100).
012600         10  CT-CUST-PHONE           PIC X(20).
012700         10  CT-CUST-CREDIT-LIMIT    PIC 9(9)V9(2).
012800         10  CT-CUST-OUTSTND-BAL     PIC S9(9)V9(2).
012900         10  CT-CUST-STATUS          PIC X(8).
013000         10  FILLER                  PIC X(10).
013100
013200*  SALES ARE ALSO HELD AS A TABLE SO A DELETE REQUEST  *
013300*  CAN FIND ITS SALE WITHOUT A KEYED RE-READ OF THE      *
013400*  FILE - SEE THE REMARKS IN GMPRODM.CPY.                *
013500 01  SALES-TABLE-AREA.
013600     05  SALES-TAB-CTR          PIC 9(5)  COMP VALUE ZERO.
013700     05  SALES-TABLE OCCURS 2000 TIMES
013800         INDEXED BY SALE-IDX.
013900         10  ST-SALE-ID              PIC 9(9).
014000         10  ST-SALE-PUBLIC-ID       PIC X(20).
014100         10  ST-SALE-INVOICE-ID      PIC X(10).
014200         10  ST-SALE-DATE            PIC 9(8).
014300         10  ST-SALE-TOTAL-REVENUE   PIC 9(9)V9(2).
014400         10  ST-SALE-TOTAL-ITEMS     PIC 9(7).
014500         10  ST-SALE-PAYMENT-METHOD  PIC X(6).
014600         10  ST-SALE-PAYMENT-STATUS  PIC X(7).
014700         10  ST-SALE-CUSTOMER-ID     PIC 9(9).
014800         10  ST-SALE-NOTE            PIC X(200).
014900         10  ST-SALE-DELETED-SW      PIC X(1).
015000         10  FILLER                  PIC X(08).
015100
015200*  HOLDS THE COMPUTED LINE TOTALS FOR THE TRANSACTION  *
015300*  CURRENTLY BEING CREATED, ONE SLOT PER TRAN-ITEM       *
015400*  OCCURRENCE, UNTIL WE KNOW THE SALE IS GOING TO POST.  *
015500 01  LINE-TOTAL-TABLE.
015600     05  LT-UNIT-PRICE OCCURS 20 TIMES PIC 9(7)V9(2).
015700     05  LT-LINE-TOTAL OCCURS 20 TIMES PIC 9(9)V9(2).
015800     05  FILLER                PIC X(06).
015900
016000 01  W01-WORK-AREA.
016100     05  W01-EOF-SW             PIC X(3)  VALUE "NO".
016200         88  W01-NO-MORE-TRANS             VALUE "YES".
016300     05  W01-REJECT-SW          PIC X(1)  VALUE "N".
016400         88  W01-REJECTED                   VALUE 'Y'.
016500     05  W01-REJECT-REASON      PIC X(40).
016600     05  W01-TOTAL-REVENUE      PIC 9(9)V9(2) VALUE ZERO.
016700     05  W01-TOTAL-ITEMS        PIC 9(7)  VALUE ZERO.
016800     05  W01-NEW-BALANCE        PIC S9(9)V9(2) VALUE ZERO.
016900     05  W01-NEXT-SALE-ID       PIC 9(9)  COMP VALUE ZERO.
017000     05  W01-TRAN-CTR           PIC 9(7)  COMP VALUE ZERO.
017100     05  W01-REJECT-CTR         PIC 9(7)  COMP VALUE ZERO.
017200     05  W01-INVOICE-ENTITY     PIC X(4)  VALUE "INVC".
017300     05  W01-SALE-ENTITY        PIC X(4)  VALUE "SALE".
017400     05  W01-NEXT-ID            PIC X(20).
017500     05  FILLER                 PIC X(08).
017600
017700 01  W01-NEXT-ID-X REDEFINES W01-NEXT-ID.
017800     05  W01-INVOICE-DISPLAY    PIC X(10).
017900     05  FILLER                 PIC X(10).
018000
018100 PROCEDURE DIVISION.
018200 0000-MAIN.
018300     PERFORM 1000-INIT.
018400     PERFORM 2000-MAINLINE
018500         UNTIL W01-NO-MORE-TRANS.
018600     PERFORM 3000-CLOSING.
018700     STOP RUN.
018800
018900*  LOADS THE PRODUCT, CUSTOMER AND SALES MASTERS INTO  *
019000*  WORKING-STORAGE TABLES AND OPENS THE OUTPUT FILES -  *
019100*  SEE THE REMARKS IN GMPRODM.CPY ON WHY THIS SHOP       *
019200*  LOADS MASTERS INTO TABLES RATHER THAN KEYED I/O.      *
019300 1000-INIT.
019400     OPEN INPUT TRAN-FILE.
019500
019600     OPEN INPUT PRODUCT-MASTER.
019700     MOVE ZERO TO PRODUCT-TAB-CTR.
019800     PERFORM 1100-LOAD-PRODUCT
019900         UNTIL W01-EOF-SW = "YES".
020000     CLOSE PRODUCT-MASTER.
020100     MOVE "NO" TO W01-EOF-SW.
020200
020300     OPEN INPUT CREDIT-CUSTOMER-MASTER.
020400     MOVE ZERO TO CUSTOMER-TAB-CTR.
020500     PERFORM 1200-LOAD-CUSTOMER
020600         UNTIL W01-EOF-SW = "YES".
020700     CLOSE CREDIT-CUSTOMER-MASTER.
020800     MOVE "NO" TO W01-EOF-SW.
020900
021000     OPEN INPUT SALES-FILE.
021100     MOVE ZERO TO SALES-TAB-CTR.
021200     PERFORM 1300-LOAD-SALES
021300         UNTIL W01-EOF-SW = "YES".
021400     CLOSE SALES-FILE.
021500     MOVE "NO" TO W01-EOF-SW.
021600     MOVE SALES-TAB-CTR TO W01-NEXT-SALE-ID.
021700
021800     OPEN EXTEND SALES-ITEMS-FILE.
021900     PERFORM 9000-READ-TRAN.
022000
022100 1100-LOAD-PRODUCT.
022200     READ PRODUCT-MASTER
022300         AT END
022400         MOVE "YES" TO W01-EOF-SW
022500         GO TO 1100-X.
022600     ADD 1 TO PRODUCT-TAB-CTR.
022700     MOVE PROD-ID           TO PT-PROD-ID(PRODUCT-TAB-CTR).
022800     MOVE PROD-PUBLIC-ID    TO PT-PROD-PUBLIC-ID(PRODUCT-TAB-CTR).
022900     MOVE PROD-NAME         TO PT-PROD-NAME(PRODUCT-TAB-CTR).
023000     MOVE PROD-CATEGORY     TO PT-PROD-CATEGORY(PRODUCT-TAB-CTR).
023100     MOVE PROD-UNIT-TYPE    TO PT-PROD-UNIT-TYPE(PRODUCT-TAB-CTR).
023200     MOVE PROD-BULK-QTY     TO PT-PROD-BULK-QTY(PRODUCT-TAB-CTR).
023300     MOVE PROD-UNIT-QTY     TO PT-PROD-UNIT-QTY(PRODUCT-TAB-CTR).
023400     MOVE PROD-UNIT-PRICE   TO PT-PROD-UNIT-PRICE(PRODUCT-TAB-CTR).
023500     MOVE PROD-BULK-PRICE   TO PT-PROD-BULK-PRICE(PRODUCT-TAB-CTR).
023600     MOVE PROD-PURCH-PRICE  TO PT-PROD-PURCH-PRICE(PRODUCT-TAB-CTR).
023700     MOVE PROD-REORDER-LVL  TO PT-PROD-REORDER-LVL(PRODUCT-TAB-CTR).
023800     MOVE PROD-STATUS       TO PT-PROD-STATUS(PRODUCT-TAB-CTR).
023900 1100-X.
024000     EXIT.
024100
024200 1200-LOAD-CUSTOMER.
024300     READ CREDIT-CUSTOMER-MASTER
024400         AT END
024500         MOVE "YES" TO W01-EOF-SW
024600         GO TO 1200-X.
024700     ADD 1 TO CUSTOMER-TAB-CTR.
024800     MOVE CUST-ID             TO CT-CUST-ID(CUSTOMER-TAB-CTR).
024900     MOVE CUST-NAME           TO CT-CUST-NAME(CUSTOMER-TAB-CTR).
025000     MOVE CUST-PHONE          TO CT-CUST-PHONE(CUSTOMER-TAB-CTR).
025100     MOVE CUST-CREDIT-LIMIT   TO
025200         CT-CUST-CREDIT-LIMIT(CUSTOMER-TAB-CTR).
025300     MOVE CUST-OUTSTANDING-BAL TO
025400         CT-CUST-OUTSTND-BAL(CUSTOMER-TAB-CTR).
025500     MOVE CUST-STATUS         TO CT-CUST-STATUS(CUSTOMER-TAB-CTR).
025600 1200-X.
025700     EXIT.
025800
025900 1300-LOAD-SALES.
026000     READ SALES-FILE
026100         AT END
026200         MOVE "YES" TO W01-EOF-SW
026300         GO TO 1300-X.
026400     ADD 1 TO SALES-TAB-CTR.
026500     MOVE SALE-ID             TO ST-SALE-ID(SALES-TAB-CTR).
026600     MOVE SALE-PUBLIC-ID      TO ST-SALE-PUBLIC-ID(SALES-TAB-CTR).
026700     MOVE SALE-INVOICE-ID     TO ST-SALE-INVOICE-ID(SALES-TAB-CTR).
026800     MOVE SALE-DATE           TO ST-SALE-DATE(SALES-TAB-CTR).
026900     MOVE SALE-TOTAL-REVENUE  TO
027000         ST-SALE-TOTAL-REVENUE(SALES-TAB-CTR).
027100     MOVE SALE-TOTAL-ITEMS    TO ST-SALE-TOTAL-ITEMS(SALES-TAB-CTR).
027200     MOVE SALE-PAYMENT-METHOD TO
027300         ST-SALE-PAYMENT-METHOD(SALES-TAB-CTR).
027400     MOVE SALE-PAYMENT-STATUS TO
027500         ST-SALE-PAYMENT-STATUS(SALES-TAB-CTR).
027600     MOVE SALE-CUSTOMER-ID    TO ST-SALE-CUSTOMER-ID(SALES-TAB-CTR).
027700     MOVE SALE-NOTE           TO ST-SALE-NOTE(SALES-TAB-CTR).
027800     MOVE SALE-DELETED-SW     TO ST-SALE-DELETED-SW(SALES-TAB-CTR).
027900 1300-X.
028000     EXIT.
028100
028200*  DISPATCHES EACH TRANSACTION TO ITS CREATE OR DELETE  *
028300*  ROUTINE BY TRAN-CODE.                                  *
028400 2000-MAINLINE.
028500     MOVE "N" TO W01-REJECT-SW.
028600     ADD 1 TO W01-TRAN-CTR.
028700     EVALUATE TRUE
028800         WHEN TRAN-IS-CREATE
028900             PERFORM 2100-CREATE-SALE THRU 2190-X
029000         WHEN TRAN-IS-DELETE
029100             PERFORM 2200-DELETE-SALE THRU 2290-X
029200         WHEN OTHER
029300             DISPLAY "GMBT01 - UNKNOWN TRAN-CODE - " TRAN-CODE
029400     END-EVALUATE.
029500     PERFORM 9000-READ-TRAN.
029600
029700*  VALIDATES, PRICES AND (IF ACCEPTED) POSTS ONE NEW   *
029800*  SALE - BATCH FLOW STEPS 1 THRU 6 OF THE SALESSERVICE  *
029900*  CREATE RULE.                                          *
030000 2100-CREATE-SALE.
030100     PERFORM 2110-EDIT-SALE.
030200     IF W01-REJECTED
030300         GO TO 2190-X.
030400
030500     MOVE ZERO TO W01-TOTAL-REVENUE W01-TOTAL-ITEMS.
030600     PERFORM 2150-CALC-LINE
030700         VARYING TI-IDX FROM 1 BY 1
030800         UNTIL TI-IDX > TRAN-ITEM-COUNT
030900         OR W01-REJECTED.
031000     IF W01-REJECTED
031100         GO TO 2190-X.
031200
031300     IF TRAN-PAYMENT-METHOD NOT = "CREDIT"
031400         GO TO 2175-X.
031500     PERFORM 2160-CHECK-LIMIT.
031600     IF W01-REJECTED
031700         GO TO 2190-X.
031800     PERFORM 2170-POST-CREDIT.
031900 2175-X.
032000     PERFORM 2180-WRITE-SALE.
032100 2190-X.
032200     IF W01-REJECTED
032300         ADD 1 TO W01-REJECT-CTR
032400         DISPLAY "GMBT01 - SALE REJECTED - " W01-REJECT-REASON.
032500     EXIT.
032600
032700*  CREDIT SALE REQUIRES A CUSTOMER - REJECTS OTHERWISE.  *
032800 2110-EDIT-SALE.
032900     IF TRAN-PAYMENT-METHOD = "CREDIT" AND TRAN-CUSTOMER-ID = ZERO
033000         MOVE "Y" TO W01-REJECT-SW
033100         MOVE "CREDIT SALE REQUIRES A CUSTOMER" TO W01-REJECT-REASON.
033200
033300*  LOOKS UP THE PRODUCT FOR ONE LINE, PRICES THE LINE  *
033400*  AND ACCUMULATES THE SALE TOTALS - REJECTS THE WHOLE  *
033500*  TRANSACTION IF THE PRODUCT IS NOT ON FILE.             *
033600 2150-CALC-LINE.
033700     PERFORM
033800         VARYING PROD-IDX FROM 1 BY 1
033900         UNTIL PROD-IDX > PRODUCT-TAB-CTR
034000         OR PT-PROD-ID(PROD-IDX) = TI-PRODUCT-ID(TI-IDX).
034100     IF PROD-IDX > PRODUCT-TAB-CTR
034200         MOVE "Y" TO W01-REJECT-SW
034300         MOVE "PRODUCT NOT FOUND" TO W01-REJECT-REASON
034400         GO TO 2150-X.
034500
034600     MOVE PT-PROD-UNIT-PRICE(PROD-IDX) TO LT-UNIT-PRICE(TI-IDX).
034700     COMPUTE LT-LINE-TOTAL(TI-IDX) ROUNDED =
034800         TI-QTY(TI-IDX) * PT-PROD-UNIT-PRICE(PROD-IDX).
034900     ADD LT-LINE-TOTAL(TI-IDX) TO W01-TOTAL-REVENUE.
035000     ADD TI-QTY(TI-IDX) TO W01-TOTAL-ITEMS.
035100 2150-X.
035200     EXIT.
035300
035400*  STRICTLY-GREATER-THAN CREDIT LIMIT CHECK - A SALE    *
035500*  THAT LANDS EXACTLY ON THE LIMIT IS ALLOWED.            *
035600 2160-CHECK-LIMIT.
035700     PERFORM
035800         VARYING CUST-IDX FROM 1 BY 1
035900         UNTIL CUST-IDX > CUSTOMER-TAB-CTR
036000         OR CT-CUST-ID(CUST-IDX) = TRAN-CUSTOMER-ID.
036100     IF CUST-IDX > CUSTOMER-TAB-CTR
036200         MOVE "Y" TO W01-REJECT-SW
036300         MOVE "CUSTOMER NOT FOUND" TO W01-REJECT-REASON
036400         GO TO 2160-X.
036500
036600     COMPUTE W01-NEW-BALANCE =
036700         CT-CUST-OUTSTND-BAL(CUST-IDX) + W01-TOTAL-REVENUE.
036800     IF W01-NEW-BALANCE > CT-CUST-CREDIT-LIMIT(CUST-IDX)
036900         MOVE "Y" TO W01-REJECT-SW
037000         MOVE "OVER CREDIT LIMIT" TO W01-REJECT-REASON.
037100 2160-X.
037200     EXIT.
037300
037400 2170-POST-CREDIT.
037500     MOVE W01-NEW-BALANCE TO CT-CUST-OUTSTND-BAL(CUST-IDX).
037600
037700*  ASSIGNS THE NEXT SALE-ID, CALLS GMBT00 FOR THE       *
037800*  INVOICE NUMBER AND PUBLIC ID, ADDS THE SALE TO THE    *
037900*  TABLE AND WRITES ITS LINE ITEMS.                      *
038000 2180-WRITE-SALE.
038100     ADD 1 TO W01-NEXT-SALE-ID.
038200     ADD 1 TO SALES-TAB-CTR.
038300     MOVE W01-NEXT-SALE-ID TO ST-SALE-ID(SALES-TAB-CTR).
038400
038500     CALL "GMBT00" USING W01-INVOICE-ENTITY W01-NEXT-ID.
038600     MOVE W01-INVOICE-DISPLAY TO ST-SALE-INVOICE-ID(SALES-TAB-CTR).
038700     CALL "GMBT00" USING W01-SALE-ENTITY W01-NEXT-ID.
038800     MOVE W01-NEXT-ID TO ST-SALE-PUBLIC-ID(SALES-TAB-CTR).
038900
039000     MOVE TRAN-DATE            TO ST-SALE-DATE(SALES-TAB-CTR).
039100     MOVE W01-TOTAL-REVENUE    TO
039200         ST-SALE-TOTAL-REVENUE(SALES-TAB-CTR).
039300     MOVE W01-TOTAL-ITEMS      TO ST-SALE-TOTAL-ITEMS(SALES-TAB-CTR).
039400     MOVE TRAN-PAYMENT-METHOD  TO
039500         ST-SALE-PAYMENT-METHOD(SALES-TAB-CTR).
039600     IF TRAN-PAYMENT-METHOD = "CASH"
039700         MOVE "PAID" TO ST-SALE-PAYMENT-STATUS(SALES-TAB-CTR)
039800     ELSE
039900         MOVE "UNPAID" TO ST-SALE-PAYMENT-STATUS(SALES-TAB-CTR).
040000     MOVE TRAN-CUSTOMER-ID     TO ST-SALE-CUSTOMER-ID(SALES-TAB-CTR).
040100     MOVE TRAN-NOTE            TO ST-SALE-NOTE(SALES-TAB-CTR).
040200     MOVE "N"                  TO ST-SALE-DELETED-SW(SALES-TAB-CTR).
040300
040400     PERFORM 2185-WRITE-ITEM
040500         VARYING TI-IDX FROM 1 BY 1
040600         UNTIL TI-IDX > TRAN-ITEM-COUNT.
040700
040800 2185-WRITE-ITEM.
040900     MOVE SPACES TO SALES-ITEM-REC.
041000     MOVE W01-NEXT-SALE-ID      TO ITEM-SALE-ID.
041100     MOVE TI-PRODUCT-ID(TI-IDX) TO ITEM-PRODUCT-ID.
041200     MOVE TI-QTY(TI-IDX)        TO ITEM-QTY-SOLD.
041300     MOVE LT-UNIT-PRICE(TI-IDX) TO ITEM-UNIT-PRICE.
041400     MOVE LT-LINE-TOTAL(TI-IDX) TO ITEM-LINE-TOTAL.
041500     WRITE SALES-ITEM-REC.
041600
041700*  LOGICALLY DELETES ONE SALE - REVERSES ANY CREDIT     *
041800*  CHARGE FIRST SO BALANCES STAY CONSISTENT ACROSS THE   *
041900*  DELETE.                                                *
042000 2200-DELETE-SALE.
042100     PERFORM
042200         VARYING SALE-IDX FROM 1 BY 1
042300         UNTIL SALE-IDX > SALES-TAB-CTR
042400         OR ST-SALE-ID(SALE-IDX) = TRAN-SALE-ID.
042500     IF SALE-IDX > SALES-TAB-CTR
042600         DISPLAY "GMBT01 - SALE NOT FOUND - " TRAN-SALE-ID
042700         GO TO 2290-X.
042800
042900     IF ST-SALE-PAYMENT-METHOD(SALE-IDX) = "CREDIT"
043000         AND ST-SALE-CUSTOMER-ID(SALE-IDX) NOT = ZERO
043100         PERFORM 2220-REVERSE-CREDIT.
043200
043300     PERFORM 2250-ARCHIVE-SALE.
043400 2290-X.
043500     EXIT.
043600
043700 2220-REVERSE-CREDIT.
043800     PERFORM
043900         VARYING CUST-IDX FROM 1 BY 1
044000         UNTIL CUST-IDX > CUSTOMER-TAB-CTR
044100         OR CT-CUST-ID(CUST-IDX) = ST-SALE-CUSTOMER-ID(SALE-IDX).
044200     IF CUST-IDX > CUSTOMER-TAB-CTR
044300         DISPLAY "GMBT01 - CUSTOMER NOT FOUND ON REVERSAL - "
044400             ST-SALE-CUSTOMER-ID(SALE-IDX)
044500         GO TO 2220-X.
044600     SUBTRACT ST-SALE-TOTAL-REVENUE(SALE-IDX) FROM
044700         CT-CUST-OUTSTND-BAL(CUST-IDX).
044800 2220-X.
044900     EXIT.
045000
045100 2250-ARCHIVE-SALE.
045200     MOVE "Y" TO ST-SALE-DELETED-SW(SALE-IDX).
045300
045400*  REWRITES THE CUSTOMER AND SALES MASTERS FROM THEIR   *
045500*  TABLES - SEE THE REMARKS IN GMPRODM.CPY.               *
045600 3000-CLOSING.
045700     CLOSE TRAN-FILE.
045800     CLOSE SALES-ITEMS-FILE.
045900
046000     OPEN OUTPUT CREDIT-CUSTOMER-MASTER.
046100     PERFORM 3100-WRITE-CUSTOMER
046200         VARYING CUST-IDX FROM 1 BY 1
046300         UNTIL CUST-IDX > CUSTOMER-TAB-CTR.
046400     CLOSE CREDIT-CUSTOMER-MASTER.
046500
046600     OPEN OUTPUT SALES-FILE.
046700     PERFORM 3200-WRITE-SALES-MASTER
046800         VARYING SALE-IDX FROM 1 BY 1
046900         UNTIL SALE-IDX > SALES-TAB-CTR.
047000     CLOSE SALES-FILE.
047100
047200     DISPLAY "GMBT01 - TRANSACTIONS READ    - " W01-TRAN-CTR.
047300     DISPLAY "GMBT01 - TRANSACTIONS REJECTED - " W01-REJECT-CTR.
047400
047500 3100-WRITE-CUSTOMER.
047600     MOVE SPACES              TO CUST-REC.
047700     MOVE CT-CUST-ID(CUST-IDX) TO CUST-ID.
047800     MOVE CT-CUST-NAME(CUST-IDX) TO CUST-NAME.
047900     MOVE CT-CUST-PHONE(CUST-IDX) TO CUST-PHONE.
048000     MOVE CT-CUST-CREDIT-LIMIT(CUST-IDX) TO CUST-CREDIT-LIMIT.
048100     MOVE CT-CUST-OUTSTND-BAL(CUST-IDX) TO CUST-OUTSTANDING-BAL.
048200     MOVE CT-CUST-STATUS(CUST-IDX) TO CUST-STATUS.
048300     WRITE CUST-REC.
048400
048500 3200-WRITE-SALES-MASTER.
048600     MOVE SPACES TO SALES-REC.
048700     MOVE ST-SALE-ID(SALE-IDX)           TO SALE-ID.
048800     MOVE ST-SALE-PUBLIC-ID(SALE-IDX)    TO SALE-PUBLIC-ID.
048900     MOVE ST-SALE-INVOICE-ID(SALE-IDX)   TO SALE-INVOICE-ID.
049000     MOVE ST-SALE-DATE(SALE-IDX)         TO SALE-DATE.
049100     MOVE ST-SALE-TOTAL-REVENUE(SALE-IDX) TO SALE-TOTAL-REVENUE.
049200     MOVE ST-SALE-TOTAL-ITEMS(SALE-IDX)  TO SALE-TOTAL-ITEMS.
049300     MOVE ST-SALE-PAYMENT-METHOD(SALE-IDX) TO SALE-PAYMENT-METHOD.
049400     MOVE ST-SALE-PAYMENT-STATUS(SALE-IDX) TO SALE-PAYMENT-STATUS.
049500     MOVE ST-SALE-CUSTOMER-ID(SALE-IDX)  TO SALE-CUSTOMER-ID.
049600     MOVE ST-SALE-NOTE(SALE-IDX)         TO SALE-NOTE.
049700     MOVE ST-SALE-DELETED-SW(SALE-IDX)   TO SALE-DELETED-SW.
049800     WRITE SALES-REC.
049900
050000 9000-READ-TRAN.
050100     READ TRAN-FILE
050200         AT END
050300         MOVE "YES" TO W01-EOF-SW.
