000100*****************************************************************
000200*  GMSALEI.CPY
000300*  SALES TRANSACTION LINE-ITEM RECORD LAYOUT.
000400*  ONE SALES-ITEM-REC PER LINE SOLD, WRITTEN TO SALES-ITEMS-FILE
000500*  IN FILE ORDER, KEYED CONCEPTUALLY BY ITEM-SALE-ID.
000600*  MAINT LOG -
000700*  09/14/98  LC   GM-0033  ORIGINAL LAYOUT FOR POS CONVERSION.
000800*****************************************************************
000900
001000 01  SALES-ITEM-REC.
001100     05  ITEM-SALE-ID             PIC 9(9).
001200     05  ITEM-PRODUCT-ID          PIC 9(9).
001300     05  ITEM-QTY-SOLD            PIC 9(7).
001400     05  ITEM-UNIT-PRICE          PIC 9(7)V9(2).
001500     05  ITEM-LINE-TOTAL          PIC 9(9)V9(2).
001600     05  FILLER                   PIC X(10).
