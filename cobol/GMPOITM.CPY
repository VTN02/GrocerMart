000100*****************************************************************
000200*  GMPOITM.CPY
000300*  PURCHASE ORDER LINE-ITEM RECORD LAYOUT.
000400*  ONE PO-ITEM-REC PER PRODUCT LINE ON THE ORDER, WRITTEN TO
000500*  PO-ITEMS-FILE IN FILE ORDER, KEYED CONCEPTUALLY BY POI-PO-ID.
000600*  MAINT LOG -
000700*  01/07/99  LC   GM-0041  ORIGINAL LAYOUT.
000800*****************************************************************
000900
001000 01  PO-ITEM-REC.
001100     05  POI-PO-ID                PIC 9(9).
001200     05  POI-PRODUCT-ID           PIC 9(9).
001300     05  POI-QTY                  PIC 9(7).
001400     05  POI-UNIT-COST            PIC 9(7)V9(2).
001500     05  POI-LINE-TOTAL           PIC 9(9)V9(2).
001600     05  FILLER                   PIC X(10).
