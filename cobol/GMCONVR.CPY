000100*****************************************************************
000200*  GMCONVR.CPY
000300*  BULK-TO-UNIT STOCK CONVERSION HISTORY RECORD.
000400*  ONE CONV-REC WRITTEN PER CONVERSION POSTED, APPEND-ONLY, TO
000500*  STOCK-CONVERSION-FILE.
000600*  MAINT LOG -
000700*  08/20/99  LC   GM-0069  ORIGINAL LAYOUT FOR THE BULK-BREAKDOWN
000800*                          AUDIT TRAIL REQUESTED BY THE WAREHOUSE.
000900*****************************************************************
001000
001100 01  CONV-REC.
001200     05  CONV-PRODUCT-ID          PIC 9(9).
001300     05  CONV-FROM-BULK-QTY       PIC 9(7)V9(2).
001400     05  CONV-TO-UNIT-QTY         PIC 9(7).
001500     05  FILLER                   PIC X(10).
