000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GMBT06.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   GROCERMART DATA PROCESSING.
000500 DATE-WRITTEN.   11/16/98.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*  POSTS CHEQUE STATUS CHANGES AND CHEQUE DELETIONS.  A
001000*  CHEQUE MOVING TO BOUNCED POSTS ITS AMOUNT BACK ONTO THE
001100*  LINKED CUSTOMER BALANCE, BUT ONLY THE FIRST TIME - A
001200*  CHEQUE ALREADY BOUNCED THAT BOUNCES AGAIN DOES NOT POST
001300*  TWICE.  A CHEQUE MAY ONLY BE DELETED WHILE IT IS STILL
001400*  PENDING.
001500************************************************************
001600*  CHANGE LOG
001700*  DATE      PROGRAMMER  REQUEST#  DESCRIPTION
001800*  --------  ----------  --------  --------------------------------------
001900*  11/16/98  LC          GM-0043   ORIGINAL PROGRAM - STATUS
002000*                                  UPDATE ONLY.
002100*  03/08/99  LC          GM-0052   ADDED THE DELETE TRANSACTION
002200*                                  CODE, RESTRICTED TO PENDING
002300*                                  CHEQUES.
002400*  07/13/99  LC          GM-0065   GUARDED THE BOUNCE POSTING SO
002500*                                  A CHEQUE ALREADY BOUNCED
002600*                                  CANNOT RE-POST ITS AMOUNT -
002700*                                  BANK RECS WERE COMING UP
002800*                                  DOUBLE.
002900*  11/04/99  RDH         GM-0077   Y2K - CHQ-ISSUE-DATE AND
003000*                                  CHQ-DUE-DATE WIDENED TO
003100*                                  CCYYMMDD.
003200************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS NUMERIC-CODE IS "0123456789"
003900     UPSI-0 ON STATUS IS CHQ-FILE-BAD.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CHQ-TRAN-FILE
004300         ASSIGN TO GMCHQTR
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500     SELECT CHEQUE-FILE
004600         ASSIGN TO GMCHQF
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT CREDIT-CUSTOMER-MASTER
004900         ASSIGN TO GMCUSTF
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  CHQ-TRAN-FILE
005600         LABEL RECORD IS STANDARD.
005700 01  CHQ-TRAN-REC.
005800     05  TR-TRAN-CODE           PIC X(6).
005900         88  TR-IS-STATUS          VALUE 'STATUS'.
006000         88  TR-IS-DELETE          VALUE 'DELETE'.
006100     05  TR-CHQ-ID              PIC 9(9).
006200     05  TR-NEW-STATUS          PIC X(9).
006300     05  FILLER                 PIC X(06).
006400
006500 FD  CHEQUE-FILE
006600         LABEL RECORD IS STANDARD.
006700     COPY GMCHQRC.
006800
006900 FD  CREDIT-CUSTOMER-MASTER
007000         LABEL RECORD IS STANDARD.
007100     COPY GMCUSTM.
007200
007300 WORKING-STORAGE SECTION.
007400 01  CHEQUE-TABLE-AREA.
007500     05  CHEQUE-TAB-CTR         PIC 9(5)  COMP VALUE ZERO.
007600     05  CHEQUE-TABLE OCCURS 150 TIMES
007700         INDEXED BY CHQ-IDX.
007800         10  QT-CHQ-ID               PIC 9(9).
007900         10  QT-CHQ-NUMBER           PIC X(20).
008000         10  QT-CHQ-CUSTOMER-ID      PIC 9(9).
008100         10  QT-CHQ-BANK-NAME        PIC X(50).
008200         10  QT-CHQ-AMOUNT           PIC 9(9)V9(2).
008300         10  QT-CHQ-ISSUE-DATE       PIC 9(8).
008400         10  QT-CHQ-DUE-DATE         PIC 9(8).
008500         10  QT-CHQ-STATUS           PIC X(9).
008600         10  FILLER                  PIC X(08).
008700
008800 01  CUSTOMER-TABLE-AREA.
008900     05  CUSTOMER-TAB-CTR        PIC 9(5)  COMP VALUE ZERO.
009000     05  CUSTOMER-TABLE OCCURS 200 TIMES
009100         INDEXED BY CUST-IDX.
009200         10  CT-CUST-ID              PIC 9(9).
009300         10  CT-CUST-NAME            PIC X(100).
009400         10  CT-CUST-PHONE           PIC X(20).
009500         10  CT-CUST-CREDIT-LIMIT    PIC 9(9)V9(2).
009600         10  CT-CUST-OUTSTND-BAL     PIC S9(9)V9(2).
009700         10  CT-CUST-STATUS          PIC X(8).
009800         10  FILLER                  PIC X(10).
009900
010000 01  W06-WORK-AREA.
010100     05  W06-EOF-SW             PIC X(3)  VALUE "NO".
010200         88  W06-NO-MORE-TRANS             VALUE "YES".
010300     05  W06-REJECT-SW          PIC X(1)  VALUE "N".
010400         88  W06-REJECTED                   VALUE 'Y'.
010500     05  W06-DELETED-SW         PIC X(1)  VALUE "N".
010600         88  W06-IS-DELETED                  VALUE 'Y'.
010700     05  W06-TRAN-CTR           PIC 9(7)  COMP VALUE ZERO.
010800     05  W06-REJECT-CTR         PIC 9(7)  COMP VALUE ZERO.
010900     05  FILLER                 PIC X(10).
011000
011100 01  W06-WORK-AREA-X REDEFINES W06-WORK-AREA.
011200     05  W06-SWITCHES-ED        PIC X(05).
011300     05  W06-TRAN-CTR-ED        PIC X(07).
011400     05  FILLER                 PIC X(08).
011500
011600 PROCEDURE DIVISION.
011700 0000-MAIN.
011800     PERFORM 1000-INIT.
011900     PERFORM 2000-MAINLINE
012000         UNTIL W06-NO-MORE-TRANS.
012100     PERFORM 3000-CLOSING.
012200     STOP RUN.
012300
012400*  LOADS THE CHEQUE AND CUSTOMER MASTERS INTO TABLES -    *
012500*  SEE THE REMARKS IN GMPRODM.CPY.                        *
012600 1000-INIT.
012700     OPEN INPUT CHQ-TRAN-FILE.
012800
012900     OPEN INPUT CHEQUE-FILE.
013000     MOVE ZERO TO CHEQUE-TAB-CTR.
013100     PERFORM 1100-LOAD-CHEQUE
013200         UNTIL W06-EOF-SW = "YES".
013300     CLOSE CHEQUE-FILE.
013400     MOVE "NO" TO W06-EOF-SW.
013500
013600     OPEN INPUT CREDIT-CUSTOMER-MASTER.
013700     MOVE ZERO TO CUSTOMER-TAB-CTR.
013800     PERFORM 1200-LOAD-CUSTOMER
013900         UNTIL W06-EOF-SW = "YES".
014000     CLOSE CREDIT-CUSTOMER-MASTER.
014100     MOVE "NO" TO W06-EOF-SW.
014200
014300     PERFORM 9000-READ-TRAN.
014400
014500 1100-LOAD-CHEQUE.
014600     READ CHEQUE-FILE
014700         AT END
014800         MOVE "YES" TO W06-EOF-SW
014900         GO TO 1100-X.
015000     ADD 1 TO CHEQUE-TAB-CTR.
015100     MOVE CHQ-ID              TO QT-CHQ-ID(CHEQUE-TAB-CTR).
015200     MOVE CHQ-NUMBER          TO QT-CHQ-NUMBER(CHEQUE-TAB-CTR).
015300     MOVE CHQ-CUSTOMER-ID     TO QT-CHQ-CUSTOMER-ID(CHEQUE-TAB-CTR).
015400     MOVE CHQ-BANK-NAME       TO QT-CHQ-BANK-NAME(CHEQUE-TAB-CTR).
015500     MOVE CHQ-AMOUNT          TO QT-CHQ-AMOUNT(CHEQUE-TAB-CTR).
015600     MOVE CHQ-ISSUE-DATE      TO QT-CHQ-ISSUE-DATE(CHEQUE-TAB-CTR).
015700     MOVE CHQ-DUE-DATE        TO QT-CHQ-DUE-DATE(CHEQUE-TAB-CTR).
015800     MOVE CHQ-STATUS          TO QT-CHQ-STATUS(CHEQUE-TAB-CTR).
015900 1100-X.
016000     EXIT.
016100
016200 1200-LOAD-CUSTOMER.
016300     READ CREDIT-CUSTOMER-MASTER
016400         AT END
016500         MOVE "YES" TO W06-EOF-SW
016600         GO TO 1200-X.
016700     ADD 1 TO CUSTOMER-TAB-CTR.
016800     MOVE CUST-ID             TO CT-CUST-ID(CUSTOMER-TAB-CTR).
016900     MOVE CUST-NAME           TO CT-CUST-NAME(CUSTOMER-TAB-CTR).
017000     MOVE CUST-PHONE          TO CT-CUST-PHONE(CUSTOMER-TAB-CTR).
017100     MOVE CUST-CREDIT-LIMIT   TO
017200         CT-CUST-CREDIT-LIMIT(CUSTOMER-TAB-CTR).
017300     MOVE CUST-OUTSTANDING-BAL TO
017400         CT-CUST-OUTSTND-BAL(CUSTOMER-TAB-CTR).
017500     MOVE CUST-STATUS         TO CT-CUST-STATUS(CUSTOMER-TAB-CTR).
017600 1200-X.
017700     EXIT.
017800
017900 2000-MAINLINE.
018000     MOVE "N" TO W06-REJECT-SW.
018100     MOVE "N" TO W06-DELETED-SW.
018200     ADD 1 TO W06-TRAN-CTR.
018300     EVALUATE TRUE
018400         WHEN TR-IS-STATUS
018500             PERFORM 2100-POST-STATUS THRU 2100-X
018600         WHEN TR-IS-DELETE
018700             PERFORM 2200-DELETE-CHEQUE THRU 2290-X
018800         WHEN OTHER
018900             DISPLAY "GMBT06 - UNKNOWN TRAN CODE - " TR-TRAN-CODE
019000     END-EVALUATE.
019100     IF W06-REJECTED
019200         ADD 1 TO W06-REJECT-CTR.
019300     PERFORM 9000-READ-TRAN.
019400
019500*  FINDS THE CHEQUE, POSTS THE BOUNCE REVERSAL (GUARDED  *
019600*  PER GM-0065) AND THEN ALWAYS REWRITES THE STATUS.      *
019700 2100-POST-STATUS.
019800     PERFORM
019900         VARYING CHQ-IDX FROM 1 BY 1
020000         UNTIL CHQ-IDX > CHEQUE-TAB-CTR
020100         OR QT-CHQ-ID(CHQ-IDX) = TR-CHQ-ID.
020200     IF CHQ-IDX > CHEQUE-TAB-CTR
020300         DISPLAY "GMBT06 - CHEQUE NOT FOUND - " TR-CHQ-ID
020400         MOVE "Y" TO W06-REJECT-SW
020500         GO TO 2100-X.
020600
020700     IF TR-NEW-STATUS = "BOUNCED"
020800         AND QT-CHQ-CUSTOMER-ID(CHQ-IDX) NOT = ZERO
020900         AND QT-CHQ-STATUS(CHQ-IDX) NOT = "BOUNCED"
021000         PERFORM 2150-POST-BOUNCE.
021100
021200     MOVE TR-NEW-STATUS TO QT-CHQ-STATUS(CHQ-IDX).
021300 2100-X.
021400     EXIT.
021500
021600 2150-POST-BOUNCE.
021700     PERFORM
021800         VARYING CUST-IDX FROM 1 BY 1
021900         UNTIL CUST-IDX > CUSTOMER-TAB-CTR
022000         OR CT-CUST-ID(CUST-IDX) = QT-CHQ-CUSTOMER-ID(CHQ-IDX).
022100     IF CUST-IDX > CUSTOMER-TAB-CTR
022200         DISPLAY "GMBT06 - CUSTOMER NOT FOUND ON BOUNCE - "
022300             QT-CHQ-CUSTOMER-ID(CHQ-IDX)
022400         GO TO 2150-X.
022500     ADD QT-CHQ-AMOUNT(CHQ-IDX) TO CT-CUST-OUTSTND-BAL(CUST-IDX).
022600 2150-X.
022700     EXIT.
022800
022900*  DELETES A CHEQUE - ONLY ALLOWED WHILE STILL PENDING   *
023000*  (GM-0052).  A CHEQUE DELETE SHRINKS THE TABLE IN       *
023100*  PLACE BY MOVING THE LAST ENTRY DOWN OVER THE ONE       *
023200*  REMOVED.                                               *
023300 2200-DELETE-CHEQUE.
023400     PERFORM
023500         VARYING CHQ-IDX FROM 1 BY 1
023600         UNTIL CHQ-IDX > CHEQUE-TAB-CTR
023700         OR QT-CHQ-ID(CHQ-IDX) = TR-CHQ-ID.
023800     IF CHQ-IDX > CHEQUE-TAB-CTR
023900         DISPLAY "GMBT06 - CHEQUE NOT FOUND - " TR-CHQ-ID
024000         MOVE "Y" TO W06-REJECT-SW
024100         GO TO 2290-X.
024200
024300     IF QT-CHQ-STATUS(CHQ-IDX) NOT = "PENDING"
024400         DISPLAY "GMBT06 - CHEQUE NOT PENDING - " TR-CHQ-ID
024500         MOVE "Y" TO W06-REJECT-SW
024600         GO TO 2290-X.
024700
024800     IF CHQ-IDX < CHEQUE-TAB-CTR
024900         MOVE CHEQUE-TABLE(CHEQUE-TAB-CTR) TO CHEQUE-TABLE(CHQ-IDX).
025000     SUBTRACT 1 FROM CHEQUE-TAB-CTR.
025100     MOVE "Y" TO W06-DELETED-SW.
025200 2290-X.
025300     EXIT.
025400
025500*  REWRITES THE CHEQUE AND CUSTOMER MASTERS FROM THEIR    *
025600*  TABLES - SEE THE REMARKS IN GMPRODM.CPY.                *
025700 3000-CLOSING.
025800     CLOSE CHQ-TRAN-FILE.
025900
026000     OPEN OUTPUT CHEQUE-FILE.
026100     PERFORM 3100-WRITE-CHEQUE
026200         VARYING CHQ-IDX FROM 1 BY 1
026300         UNTIL CHQ-IDX > CHEQUE-TAB-CTR.
026400     CLOSE CHEQUE-FILE.
026500
026600     OPEN OUTPUT CREDIT-CUSTOMER-MASTER.
026700     PERFORM 3200-WRITE-CUSTOMER
026800         VARYING CUST-IDX FROM 1 BY 1
026900         UNTIL CUST-IDX > CUSTOMER-TAB-CTR.
027000     CLOSE CREDIT-CUSTOMER-MASTER.
027100
027200     DISPLAY "GMBT06 - CHEQUE TRANS READ     - " W06-TRAN-CTR.
027300     DISPLAY "GMBT06 - CHEQUE TRANS REJECTED - " W06-REJECT-CTR.
027400
027500 3100-WRITE-CHEQUE.
027600     MOVE SPACES TO CHQ-REC.
027700     MOVE QT-CHQ-ID(CHQ-IDX)          TO CHQ-ID.
027800     MOVE QT-CHQ-NUMBER(CHQ-IDX)      TO CHQ-NUMBER.
027900     MOVE QT-CHQ-CUSTOMER-ID(CHQ-IDX) TO CHQ-CUSTOMER-ID.
028000     MOVE QT-CHQ-BANK-NAME(CHQ-IDX)   TO CHQ-BANK-NAME.
028100     MOVE QT-CHQ-AMOUNT(CHQ-IDX)      TO CHQ-AMOUNT.
028200     MOVE QT-CHQ-ISSUE-DATE(CHQ-IDX)  TO CHQ-ISSUE-DATE.
028300     MOVE QT-CHQ-DUE-DATE(CHQ-IDX)    TO CHQ-DUE-DATE.
028400     MOVE QT-CHQ-STATUS(CHQ-IDX)      TO CHQ-STATUS.
028500     WRITE CHQ-REC.
028600
028700 3200-WRITE-CUSTOMER.
028800     MOVE SPACES              TO CUST-REC.
028900     MOVE CT-CUST-ID(CUST-IDX) TO CUST-ID.
029000     MOVE CT-CUST-NAME(CUST-IDX) TO CUST-NAME.
029100     MOVE CT-CUST-PHONE(CUST-IDX) TO CUST-PHONE.
029200     MOVE CT-CUST-CREDIT-LIMIT(CUST-IDX) TO CUST-CREDIT-LIMIT.
029300     MOVE CT-CUST-OUTSTND-BAL(CUST-IDX) TO CUST-OUTSTANDING-BAL.
029400     MOVE CT-CUST-STATUS(CUST-IDX) TO CUST-STATUS.
029500     WRITE CUST-REC.
029600
029700 9000-READ-TRAN.
029800     READ CHQ-TRAN-FILE
029900         AT END
030000         MOVE "YES" TO W06-EOF-SW.
