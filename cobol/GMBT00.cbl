000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GMBT00.
000300 AUTHOR.         R D HOLLOWAY.
000400 INSTALLATION.   GROCERMART DATA PROCESSING.
000500 DATE-WRITTEN.   02/02/99.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*  ASSIGNS THE NEXT HUMAN-READABLE ID NUMBER FOR A GIVEN ENTITY
001000*  TYPE (PRODUCT, SALE, CUSTOMER, CHEQUE, PURCHASE ORDER, POS
001100*  ORDER) OR THE NEXT INVOICE NUMBER.  CALLED AS A SUBPROGRAM BY
001200*  EACH OF THE POSTING PROGRAMS SO THE NUMBERING RULE LIVES IN
001300*  ONE PLACE.  REPLACES THE OLD HAND-KEPT NUMBERING LOG BOOK.
001400************************************************************
001500*  CHANGE LOG
001600*  DATE      PROGRAMMER  REQUEST#  DESCRIPTION
001700*  --------  ----------  --------  --------------------------------------
001800*  02/02/99  RDH         GM-0047   ORIGINAL PROGRAM.
001900*  06/30/99  RDH         GM-0066   ADDED THE ORDR AND PO ENTITY
002000*                                  CODES FOR THE NEW REGISTER
002100*                                  FRONT END AND THE PURCHASE
002200*                                  ORDER PROJECT.
002300*  11/04/99  RDH         GM-0077   Y2K REVIEW - THIS PROGRAM
002400*                                  CARRIES NO CENTURY-SENSITIVE
002500*                                  DATA, NO CHANGE REQUIRED.
002600*  01/18/00  RDH         GM-0081   CORRECTED A WRAP PROBLEM - THE
002700*                                  NUMBER WAS NOT RESET TO 0001
002800*                                  WHEN IT PASSED 9999.  NOW
002900*                                  REJECTS AND HOLDS AT 9999.
003000************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS NUMERIC-CODE IS "0123456789"
003700     UPSI-0 ON STATUS IS CTR-FILE-BAD.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100*  PER-ENTITY SEQUENCE COUNTERS - SEE GMCTRRC.CPY  *
004200     SELECT COUNTER-FILE
004300         ASSIGN TO GMCTRFL
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 FD  COUNTER-FILE
005000         LABEL RECORD IS STANDARD.
005100     COPY GMCTRRC.
005200
005300 WORKING-STORAGE SECTION.
005400*  IN-MEMORY COUNTER TABLE - SEE REMARKS IN GMPRODM.CPY.  *
005500 01  COUNTER-TABLE-AREA.
005600     05  COUNTER-TAB-CTR       PIC 9(3)  COMP VALUE ZERO.
005700     05  COUNTER-TABLE OCCURS 10 TIMES
005800         INDEXED BY CTR-IDX.
005900         10  KT-ENTITY-CODE       PIC X(4).
006000         10  KT-PREFIX            PIC X(1).
006100         10  KT-LAST-NUMBER       PIC 9(7).
006200
006300 01  W00-WORK-AREA.
006400     05  W00-EOF-SW            PIC X(3)  VALUE "NO".
006500         88  W00-NO-MORE-RECS             VALUE "YES".
006600     05  W00-NUM-EDIT          PIC 9(4)  VALUE ZERO.
006700     05  W00-NUM-EDIT-X REDEFINES W00-NUM-EDIT
006800         PIC X(4).
006900     05  FILLER                PIC X(08).
007000
007100 LINKAGE SECTION.
007200 01  LK-ENTITY-CODE        PIC X(4).
007300 01  LK-NEXT-ID            PIC X(20).
007400 01  LK-NEXT-ID-X REDEFINES LK-NEXT-ID.
007500     05  LK-ID-PREFIX-PART     PIC X(6).
007600     05  LK-ID-REST            PIC X(14).
007700
007800 PROCEDURE DIVISION USING LK-ENTITY-CODE LK-NEXT-ID.
007900 0000-MAIN.
008000     PERFORM 1000-LOOKUP-ENTITY THRU 1000-X.
008100     PERFORM 2000-NEXT-NUMBER.
008200     PERFORM 2100-FORMAT-ID.
008300     PERFORM 3000-CLOSING.
008400     GOBACK.
008500
008600*  LOADS THE COUNTER FILE AND FINDS THE ROW FOR THE  *
008700*  ENTITY CODE THE CALLER PASSED IN, LEAVING ITS       *
008800*  SUBSCRIPT IN CTR-IDX.  SAME LINEAR-SEARCH-OVER-A     *
008900*  TABLE IDIOM THE REPORT PROGRAMS USE FOR PRODUCT AND *
009000*  CUSTOMER.                                           *
009100 1000-LOOKUP-ENTITY.
009200     OPEN INPUT COUNTER-FILE.
009300     MOVE ZERO TO COUNTER-TAB-CTR.
009400     MOVE "NO" TO W00-EOF-SW.
009500     PERFORM 1010-LOAD-COUNTER
009600         UNTIL W00-NO-MORE-RECS.
009700     CLOSE COUNTER-FILE.
009800     PERFORM
009900         VARYING CTR-IDX FROM 1 BY 1
010000         UNTIL CTR-IDX > COUNTER-TAB-CTR
010100         OR KT-ENTITY-CODE(CTR-IDX) = LK-ENTITY-CODE.
010200     IF CTR-IDX > COUNTER-TAB-CTR
010300         DISPLAY "GMBT00 - UNKNOWN ENTITY CODE - " LK-ENTITY-CODE
010400         MOVE SPACES TO LK-NEXT-ID
010500         GOBACK.
010600 1000-X.
010700     EXIT.
010800
010900 1010-LOAD-COUNTER.
011000     READ COUNTER-FILE
011100         AT END
011200         MOVE "YES" TO W00-EOF-SW
011300         GO TO 1010-X.
011400     ADD 1 TO COUNTER-TAB-CTR.
011500     MOVE CTR-ENTITY-CODE TO KT-ENTITY-CODE(COUNTER-TAB-CTR).
011600     MOVE CTR-PREFIX TO KT-PREFIX(COUNTER-TAB-CTR).
011700     MOVE CTR-LAST-NUMBER TO KT-LAST-NUMBER(COUNTER-TAB-CTR).
011800 1010-X.
011900     EXIT.
012000
012100*  BUMPS THE TABLE ENTRY.  HELD AT 9999 RATHER THAN  *
012200*  WRAPPING - SEE CHANGE GM-0081 ABOVE.                *
012300 2000-NEXT-NUMBER.
012400     IF KT-LAST-NUMBER(CTR-IDX) < 9999
012500         ADD 1 TO KT-LAST-NUMBER(CTR-IDX).
012600
012700*  FORMATS THE PUBLIC ID AS PREFIX-NNNN, OR FOR THE  *
012800*  INVOICE-NUMBER ENTITY (NO LETTER PREFIX) AS #NNNN.  *
012900 2100-FORMAT-ID.
013000     MOVE KT-LAST-NUMBER(CTR-IDX) TO W00-NUM-EDIT.
013100     IF LK-ENTITY-CODE = "INVC"
013200         STRING "#" W00-NUM-EDIT-X
013300             DELIMITED BY SIZE INTO LK-NEXT-ID
013400         ELSE
013500         STRING KT-PREFIX(CTR-IDX) "-" W00-NUM-EDIT-X
013600             DELIMITED BY SIZE INTO LK-NEXT-ID.
013700
013800*  REWRITES THE WHOLE COUNTER FILE FROM THE TABLE -  *
013900*  SEE THE REMARKS IN GMPRODM.CPY ON WHY THIS SHOP    *
014000*  REWRITES KEYED FILES THIS WAY.                     *
014100 3000-CLOSING.
014200     OPEN OUTPUT COUNTER-FILE.
014300     PERFORM 3100-WRITE-COUNTER
014400         VARYING CTR-IDX FROM 1 BY 1
014500         UNTIL CTR-IDX > COUNTER-TAB-CTR.
014600     CLOSE COUNTER-FILE.
014700
014800 3100-WRITE-COUNTER.
014900     MOVE SPACES TO COUNTER-REC.
015000     MOVE KT-ENTITY-CODE(CTR-IDX) TO CTR-ENTITY-CODE.
015100     MOVE KT-PREFIX(CTR-IDX) TO CTR-PREFIX.
015200     MOVE KT-LAST-NUMBER(CTR-IDX) TO CTR-LAST-NUMBER.
015300     WRITE COUNTER-REC.
