000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GMBT05.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   GROCERMART DATA PROCESSING.
000500 DATE-WRITTEN.   11/02/98.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*  POSTS CREDIT CUSTOMER PAYMENTS.  EACH PAYMENT TRANSACTION
001000*  WRITES A HISTORY RECORD TO THE PAYMENT FILE AND REDUCES
001100*  THE CUSTOMER OUTSTANDING BALANCE BY THE PAYMENT AMOUNT.
001200*  A ZERO OR NEGATIVE PAYMENT IS REJECTED SO A KEYING ERROR
001300*  CANNOT CREDIT A CUSTOMER BALANCE BACKWARDS.
001400************************************************************
001500*  CHANGE LOG
001600*  DATE      PROGRAMMER  REQUEST#  DESCRIPTION
001700*  --------  ----------  --------  --------------------------------------
001800*  11/02/98  LC          GM-0041   ORIGINAL PROGRAM.
001900*  02/02/99  LC          GM-0050   ADDED THE POSITIVE-AMOUNT
002000*                                  EDIT AFTER A REVERSED SIGN IN
002100*                                  THE INPUT DECK CREDITED A
002200*                                  CUSTOMER INSTEAD OF DEBITING.
002300*  11/04/99  RDH         GM-0077   Y2K - PMT-DATE WIDENED TO
002400*                                  CCYYMMDD.
002500************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS NUMERIC-CODE IS "0123456789"
003200     UPSI-0 ON STATUS IS PMT-FILE-BAD.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT PMT-TRAN-FILE
003600         ASSIGN TO GMPMTTR
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800     SELECT CREDIT-CUSTOMER-MASTER
003900         ASSIGN TO GMCUSTF
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT PAYMENT-HISTORY-FILE
004200         ASSIGN TO GMPMTHF
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 FD  PMT-TRAN-FILE
004900         LABEL RECORD IS STANDARD.
005000 01  PMT-TRAN-REC.
005100     05  PT-CUSTOMER-ID         PIC 9(9).
005200     05  PT-AMOUNT              PIC S9(9)V9(2).
005300     05  PT-DATE                PIC 9(8).
005400     05  PT-NOTE                PIC X(200).
005500     05  FILLER                 PIC X(05).
005600
005700 FD  CREDIT-CUSTOMER-MASTER
005800         LABEL RECORD IS STANDARD.
005900     COPY GMCUSTM.
006000
006100 FD  PAYMENT-HISTORY-FILE
006200         LABEL RECORD IS STANDARD.
006300     COPY GMPMTRC.
006400
006500 WORKING-STORAGE SECTION.
006600 01  CUSTOMER-TABLE-AREA.
006700     05  CUSTOMER-TAB-CTR        PIC 9(5)  COMP VALUE ZERO.
006800     05  CUSTOMER-TABLE OCCURS 200 TIMES
006900         INDEXED BY CUST-IDX.
007000         10  CT-CUST-ID              PIC 9(9).
007100         10  CT-CUST-NAME            PIC X(100).
007200         10  CT-CUST-PHONE           PIC X(20).
007300         10  CT-CUST-CREDIT-LIMIT    PIC 9(9)V9(2).
007400         10  CT-CUST-OUTSTND-BAL     PIC S9(9)V9(2).
007500         10  CT-CUST-STATUS          PIC X(8).
007600         10  FILLER                  PIC X(10).
007700
007800 01  W05-WORK-AREA.
007900     05  W05-EOF-SW             PIC X(3)  VALUE "NO".
008000         88  W05-NO-MORE-TRANS             VALUE "YES".
008100     05  W05-REJECT-SW          PIC X(1)  VALUE "N".
008200         88  W05-REJECTED                   VALUE 'Y'.
008300     05  W05-NEXT-PMT-ID        PIC 9(9)  COMP VALUE ZERO.
008400     05  W05-TRAN-CTR           PIC 9(7)  COMP VALUE ZERO.
008500     05  W05-REJECT-CTR         PIC 9(7)  COMP VALUE ZERO.
008600     05  FILLER                 PIC X(08).
008700
008800 01  W05-WORK-AREA-X REDEFINES W05-WORK-AREA.
008900     05  W05-SWITCHES-ED        PIC X(04).
009000     05  W05-NEXT-PMT-ID-ED     PIC X(09).
009100     05  FILLER                 PIC X(17).
009200
009300 PROCEDURE DIVISION.
009400 0000-MAIN.
009500     PERFORM 1000-INIT.
009600     PERFORM 2000-MAINLINE
009700         UNTIL W05-NO-MORE-TRANS.
009800     PERFORM 3000-CLOSING.
009900     STOP RUN.
010000
010100*  LOADS THE CUSTOMER MASTER INTO A TABLE - SEE THE       *
010200*  REMARKS IN GMPRODM.CPY ON WHY THIS SHOP LOADS MASTERS   *
010300*  INTO TABLES RATHER THAN KEYED I/O.                      *
010400 1000-INIT.
010500     OPEN INPUT PMT-TRAN-FILE.
010600
010700     OPEN INPUT CREDIT-CUSTOMER-MASTER.
010800     MOVE ZERO TO CUSTOMER-TAB-CTR.
010900     PERFORM 1100-LOAD-CUSTOMER
011000         UNTIL W05-EOF-SW = "YES".
011100     CLOSE CREDIT-CUSTOMER-MASTER.
011200     MOVE "NO" TO W05-EOF-SW.
011300
011400     OPEN OUTPUT PAYMENT-HISTORY-FILE.
011500     PERFORM 9000-READ-TRAN.
011600
011700 1100-LOAD-CUSTOMER.
011800     READ CREDIT-CUSTOMER-MASTER
011900         AT END
012000         MOVE "YES" TO W05-EOF-SW
012100         GO TO 1100-X.
012200     ADD 1 TO CUSTOMER-TAB-CTR.
012300     MOVE CUST-ID             TO CT-CUST-ID(CUSTOMER-TAB-CTR).
012400     MOVE CUST-NAME           TO CT-CUST-NAME(CUSTOMER-TAB-CTR).
012500     MOVE CUST-PHONE          TO CT-CUST-PHONE(CUSTOMER-TAB-CTR).
012600     MOVE CUST-CREDIT-LIMIT   TO
012700         CT-CUST-CREDIT-LIMIT(CUSTOMER-TAB-CTR).
012800     MOVE CUST-OUTSTANDING-BAL TO
012900         CT-CUST-OUTSTND-BAL(CUSTOMER-TAB-CTR).
013000     MOVE CUST-STATUS         TO CT-CUST-STATUS(CUSTOMER-TAB-CTR).
013100 1100-X.
013200     EXIT.
013300
013400 2000-MAINLINE.
013500     MOVE "N" TO W05-REJECT-SW.
013600     ADD 1 TO W05-TRAN-CTR.
013700     ADD 1 TO W05-NEXT-PMT-ID.
013800     PERFORM 2100-VALIDATE-PMT.
013900     IF NOT W05-REJECTED
014000         PERFORM 2200-WRITE-PMT
014100         PERFORM 2300-POST-BALANCE
014200     ELSE
014300         ADD 1 TO W05-REJECT-CTR.
014400     PERFORM 9000-READ-TRAN.
014500
014600*  LOOKS UP THE CUSTOMER AND CHECKS THE PAYMENT AMOUNT   *
014700*  IS GREATER THAN ZERO (GM-0050).                        *
014800 2100-VALIDATE-PMT.
014900     PERFORM
015000         VARYING CUST-IDX FROM 1 BY 1
015100         UNTIL CUST-IDX > CUSTOMER-TAB-CTR
015200         OR CT-CUST-ID(CUST-IDX) = PT-CUSTOMER-ID.
015300     IF CUST-IDX > CUSTOMER-TAB-CTR
015400         DISPLAY "GMBT05 - CUSTOMER NOT FOUND - " PT-CUSTOMER-ID
015500         MOVE "Y" TO W05-REJECT-SW
015600         GO TO 2100-X.
015700
015800     IF PT-AMOUNT NOT > ZERO
015900         DISPLAY "GMBT05 - PAYMENT NOT POSITIVE - " PT-CUSTOMER-ID
016000         MOVE "Y" TO W05-REJECT-SW.
016100 2100-X.
016200     EXIT.
016300
016400 2200-WRITE-PMT.
016500     MOVE SPACES TO PMT-REC.
016600     MOVE W05-NEXT-PMT-ID     TO PMT-ID.
016700     MOVE PT-CUSTOMER-ID      TO PMT-CUSTOMER-ID.
016800     MOVE PT-AMOUNT           TO PMT-AMOUNT.
016900     MOVE PT-DATE             TO PMT-DATE.
017000     MOVE PT-NOTE             TO PMT-NOTE.
017100     WRITE PMT-REC.
017200
017300 2300-POST-BALANCE.
017400     SUBTRACT PT-AMOUNT FROM CT-CUST-OUTSTND-BAL(CUST-IDX).
017500
017600*  REWRITES THE CUSTOMER MASTER FROM THE TABLE - SEE THE  *
017700*  REMARKS IN GMPRODM.CPY.                                 *
017800 3000-CLOSING.
017900     CLOSE PMT-TRAN-FILE.
018000     CLOSE PAYMENT-HISTORY-FILE.
018100
018200     OPEN OUTPUT CREDIT-CUSTOMER-MASTER.
018300     PERFORM 3100-WRITE-CUSTOMER
018400         VARYING CUST-IDX FROM 1 BY 1
018500         UNTIL CUST-IDX > CUSTOMER-TAB-CTR.
018600     CLOSE CREDIT-CUSTOMER-MASTER.
018700
018800     DISPLAY "GMBT05 - PAYMENTS READ     - " W05-TRAN-CTR.
018900     DISPLAY "GMBT05 - PAYMENTS REJECTED - " W05-REJECT-CTR.
019000
019100 3100-WRITE-CUSTOMER.
019200     MOVE SPACES              TO CUST-REC.
019300     MOVE CT-CUST-ID(CUST-IDX) TO CUST-ID.
019400     MOVE CT-CUST-NAME(CUST-IDX) TO CUST-NAME.
019500     MOVE CT-CUST-PHONE(CUST-IDX) TO CUST-PHONE.
019600     MOVE CT-CUST-CREDIT-LIMIT(CUST-IDX) TO CUST-CREDIT-LIMIT.
019700     MOVE CT-CUST-OUTSTND-BAL(CUST-IDX) TO CUST-OUTSTANDING-BAL.
019800     MOVE CT-CUST-STATUS(CUST-IDX) TO CUST-STATUS.
019900     WRITE CUST-REC.
020000
020100 9000-READ-TRAN.
020200     READ PMT-TRAN-FILE
020300         AT END
020400         MOVE "YES" TO W05-EOF-SW.
