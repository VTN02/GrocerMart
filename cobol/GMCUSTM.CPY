000100*****************************************************************
000200*  GMCUSTM.CPY
000300*  CREDIT CUSTOMER MASTER RECORD LAYOUT.
000400*  FLAT RECORD SHAPE ONLY - SEE THE REMARKS IN GMPRODM.CPY.  THE
000500*  CREDIT-CUSTOMER FILE IS READ WHOLE INTO A PROGRAM-LOCAL
000600*  CUSTOMER-TABLE-AREA AT PROGRAM START AND REWRITTEN WHOLE AT
000700*  CLOSE.
000800*  MAINT LOG -
000900*  10/02/98  LC          GM-0035   ORIGINAL LAYOUT FOR THE HOUSE-
001000*                                  CHARGE CONVERSION PROJECT.
001100*  04/19/99  LC          GM-0055   CUST-CREDIT-LIMIT AND
001200*                                  CUST-OUTSTANDING-BAL WIDENED
001300*                                  AFTER THE LUMBER ACCOUNT
001400*                                  OVERFLOWED 9(7).
001500*  02/14/00  LC          GM-0083   SPLIT THE IN-MEMORY TABLE OUT
001600*                                  OF THIS MEMBER - SEE GM-0083
001700*                                  IN GMPRODM.CPY.
001800*****************************************************************
001900
002000 01  CUST-REC.
002100     05  CUST-ID                  PIC 9(9).
002200     05  CUST-NAME                PIC X(100).
002300     05  CUST-PHONE               PIC X(20).
002400     05  CUST-CREDIT-LIMIT         PIC 9(9)V9(2).
002500     05  CUST-OUTSTANDING-BAL      PIC S9(9)V9(2).
002600     05  CUST-OUTSTANDING-BAL-X REDEFINES
002700         CUST-OUTSTANDING-BAL.
002800         10  CUST-BAL-SIGN        PIC X(1).
002900         10  FILLER              PIC 9(9)V9(2).
003000     05  CUST-STATUS               PIC X(8).
003100         88  CUST-ACTIVE              VALUE 'ACTIVE'.
003200         88  CUST-INACTIVE            VALUE 'INACTIVE'.
003300     05  FILLER                    PIC X(10).
