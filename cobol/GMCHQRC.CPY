000100*****************************************************************
000200*  GMCHQRC.CPY
000300*  POST-DATED CHEQUE RECORD LAYOUT.
000400*  FLAT RECORD SHAPE ONLY - SEE THE REMARKS IN GMPRODM.CPY.  THE
000500*  CHEQUE FILE IS READ WHOLE INTO A PROGRAM-LOCAL CHEQUE-TABLE-
000600*  AREA AT PROGRAM START AND REWRITTEN WHOLE AT CLOSE.
000700*  MAINT LOG -
000800*  06/14/99  LC          GM-0063   ORIGINAL LAYOUT FOR THE POST-
000900*                                  DATED CHEQUE TRACKING PROJECT.
001000*  11/04/99  RDH         GM-0077   Y2K - ISSUE/DUE DATES WIDENED
001100*                                  TO CCYYMMDD.
001200*  02/14/00  LC          GM-0083   SPLIT THE IN-MEMORY TABLE OUT
001300*                                  OF THIS MEMBER - SEE GM-0083
001400*                                  IN GMPRODM.CPY.
001500*****************************************************************
001600
001700 01  CHQ-REC.
001800     05  CHQ-ID                   PIC 9(9).
001900     05  CHQ-NUMBER               PIC X(20).
002000     05  CHQ-CUSTOMER-ID          PIC 9(9).
002100     05  CHQ-BANK-NAME            PIC X(50).
002200     05  CHQ-AMOUNT               PIC 9(9)V9(2).
002300     05  CHQ-ISSUE-DATE           PIC 9(8).
002400     05  CHQ-ISSUE-DATE-X REDEFINES CHQ-ISSUE-DATE.
002500         10  CHQ-ISS-CC           PIC 9(2).
002600         10  CHQ-ISS-YY           PIC 9(2).
002700         10  CHQ-ISS-MM           PIC 9(2).
002800         10  CHQ-ISS-DD           PIC 9(2).
002900     05  CHQ-DUE-DATE             PIC 9(8).
003000     05  CHQ-DUE-DATE-X REDEFINES CHQ-DUE-DATE.
003100         10  CHQ-DUE-CC           PIC 9(2).
003200         10  CHQ-DUE-YY           PIC 9(2).
003300         10  CHQ-DUE-MM           PIC 9(2).
003400         10  CHQ-DUE-DD           PIC 9(2).
003500     05  CHQ-STATUS               PIC X(9).
003600         88  CHQ-PENDING             VALUE 'PENDING'.
003700         88  CHQ-DEPOSITED           VALUE 'DEPOSITED'.
003800         88  CHQ-CLEARED             VALUE 'CLEARED'.
003900         88  CHQ-BOUNCED             VALUE 'BOUNCED'.
004000     05  FILLER                   PIC X(10).
