000100*****************************************************************
000200*  GMSALEH.CPY
000300*  SALES TRANSACTION HEADER RECORD LAYOUT.
000400*  ONE SALES-REC PER INVOICE, WRITTEN TO SALES-FILE.  LINE
000500*  ITEMS FOR THE SALE ARE A SEPARATE RECORD - SEE GMSALEI.CPY.
000600*  MAINT LOG -
000700*  09/14/98  LC   GM-0033  ORIGINAL LAYOUT FOR POS CONVERSION.
000800*  02/02/99  LC   GM-0048  ADDED SALE-PAYMENT-STATUS FOR THE
000900*                          PARTIAL-PAYMENT CHANGE REQUEST.
001000*  11/04/99  RDH  GM-0077  Y2K - SALE-DATE WIDENED TO CCYYMMDD.
001100*****************************************************************
001200
001300 01  SALES-REC.
001400     05  SALE-ID                 PIC 9(9).
001500     05  SALE-PUBLIC-ID          PIC X(20).
001600     05  SALE-INVOICE-ID         PIC X(10).
001700     05  SALE-DATE                PIC 9(8).
001800     05  SALE-DATE-X REDEFINES SALE-DATE.
001900         10  SALE-DATE-CC        PIC 9(2).
002000         10  SALE-DATE-YY        PIC 9(2).
002100         10  SALE-DATE-MM        PIC 9(2).
002200         10  SALE-DATE-DD        PIC 9(2).
002300     05  SALE-TOTAL-REVENUE       PIC 9(9)V9(2).
002400     05  SALE-TOTAL-ITEMS         PIC 9(7).
002500     05  SALE-PAYMENT-METHOD      PIC X(6).
002600         88  SALE-IS-CASH            VALUE 'CASH'.
002700         88  SALE-IS-CREDIT          VALUE 'CREDIT'.
002800     05  SALE-PAYMENT-STATUS      PIC X(7).
002900         88  SALE-PAID               VALUE 'PAID'.
003000         88  SALE-PARTIAL            VALUE 'PARTIAL'.
003100         88  SALE-UNPAID             VALUE 'UNPAID'.
003200     05  SALE-CUSTOMER-ID         PIC 9(9).
003300     05  SALE-NOTE                PIC X(200).
003400     05  SALE-DELETED-SW          PIC X(1).
003500         88  SALE-IS-DELETED         VALUE 'Y'.
003600         88  SALE-NOT-DELETED        VALUE 'N'.
003700     05  FILLER                   PIC X(08).
