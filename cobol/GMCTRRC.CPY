000100*****************************************************************
000200*  GMCTRRC.CPY
000300*  PER-ENTITY SEQUENCE COUNTER RECORD LAYOUT.
000400*  FLAT RECORD SHAPE ONLY - SEE THE REMARKS IN GMPRODM.CPY.  USED
000500*  BY GMBT00 TO HAND OUT THE NEXT PUBLIC ID OR INVOICE NUMBER FOR
000600*  A GIVEN ENTITY CODE.  ONE COUNTER-REC PER ENTITY CODE, READ
000700*  WHOLE INTO A PROGRAM-LOCAL COUNTER-TABLE-AREA AT PROGRAM START.
000800*  MAINT LOG -
000900*  02/02/99  LC          GM-0047   ORIGINAL LAYOUT - REPLACES THE
001000*                                  HAND-KEPT NUMBERING LOG BOOK.
001100*  02/14/00  LC          GM-0083   SPLIT THE IN-MEMORY TABLE OUT
001200*                                  OF THIS MEMBER - SEE GM-0083
001300*                                  IN GMPRODM.CPY.
001400*****************************************************************
001500
001600 01  COUNTER-REC.
001700     05  CTR-ENTITY-CODE          PIC X(4).
001800     05  CTR-PREFIX               PIC X(1).
001900     05  CTR-LAST-NUMBER          PIC 9(7).
002000     05  CTR-LAST-NUMBER-X REDEFINES
002100         CTR-LAST-NUMBER             PIC X(7).
002200     05  FILLER                   PIC X(08).
