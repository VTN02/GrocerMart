000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GMBT03.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   GROCERMART DATA PROCESSING.
000500 DATE-WRITTEN.   10/05/98.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*  POSTS RECEIPT OF ONE PURCHASE ORDER.  EACH PO-ITEM LINE
001000*  ADDS ITS RECEIVED QUANTITY INTO THE PRODUCT MASTER AND
001100*  ITS LINE TOTAL INTO THE PO HEADER, THEN THE HEADER IS
001200*  MARKED RECEIVED.  A PO ALREADY RECEIVED IS REJECTED SO A
001300*  DUPLICATE RECEIPT RUN CANNOT DOUBLE-POST STOCK.
001400************************************************************
001500*  CHANGE LOG
001600*  DATE      PROGRAMMER  REQUEST#  DESCRIPTION
001700*  --------  ----------  --------  --------------------------------------
001800*  10/05/98  LC          GM-0038   ORIGINAL PROGRAM.
001900*  01/14/99  LC          GM-0044   ADDED THE DOUBLE-RECEIPT GUARD
002000*                                  AFTER WAREHOUSE RE-RAN A BATCH
002100*                                  AND DOUBLED THE ON-HAND QTY
002200*                                  FOR PO 118.
002300*  11/04/99  RDH         GM-0077   Y2K - PO-DATE WIDENED TO
002400*                                  CCYYMMDD.
002500************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS NUMERIC-CODE IS "0123456789"
003200     UPSI-0 ON STATUS IS PO-FILE-BAD.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT RECEIPT-TRAN-FILE
003600         ASSIGN TO GMPORCT
003700         ORGANIZATION IS LINE SEQUENTIAL.
003800     SELECT PO-HEADER-FILE
003900         ASSIGN TO GMPOHF
004000         ORGANIZATION IS LINE SEQUENTIAL.
004100     SELECT PO-ITEMS-FILE
004200         ASSIGN TO GMPOIF
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT PRODUCT-MASTER
004500         ASSIGN TO GMPRODF
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 FD  RECEIPT-TRAN-FILE
005200         LABEL RECORD IS STANDARD.
005300 01  RECEIPT-TRAN-REC.
005400     05  RT-PO-ID               PIC 9(9).
005500     05  FILLER                 PIC X(10).
005600
005700 FD  PO-HEADER-FILE
005800         LABEL RECORD IS STANDARD.
005900     COPY GMPOHDR.
006000
006100 FD  PO-ITEMS-FILE
006200         LABEL RECORD IS STANDARD.
006300     COPY GMPOITM.
006400
006500 FD  PRODUCT-MASTER
006600         LABEL RECORD IS STANDARD.
006700     COPY GMPRODM.
006800
006900 WORKING-STORAGE SECTION.
007000 01  PRODUCT-TABLE-AREA.
007100     05  PRODUCT-TAB-CTR         PIC 9(5)  COMP VALUE ZERO.
007200     05  PRODUCT-TABLE OCCURS 300 TIMES
007300         INDEXED BY PROD-IDX.
007400         10  PT-PROD-ID              PIC 9(9).
007500         10  PT-PROD-PUBLIC-ID       PIC X(20).
007600         10  PT-PROD-NAME            PIC X(100).
007700         10  PT-PROD-CATEGORY        PIC X(50).
007800         10  PT-PROD-UNIT-TYPE       PIC X(4).
007900         10  PT-PROD-BULK-QTY        PIC 9(7)V9(2).
008000         10  PT-PROD-UNIT-QTY        PIC S9(7).
008100         10  PT-PROD-UNIT-PRICE      PIC 9(7)V9(2).
008200         10  PT-PROD-BULK-PRICE      PIC 9(7)V9(2).
008300         10  PT-PROD-PURCH-PRICE     PIC 9(7)V9(2).
008400         10  PT-PROD-REORDER-LVL     PIC 9(7).
008500         10  PT-PROD-STATUS          PIC X(12).
008600         10  FILLER                  PIC X(05).
008700
008800*  PO HEADERS ARE ALSO KEPT AS A TABLE SO THE RECEIPT   *
008900*  RUN CAN FIND ITS HEADER, POST THE TOTAL AND STATUS    *
009000*  AND REWRITE THE WHOLE FILE - SEE THE REMARKS IN       *
009100*  GMPRODM.CPY.                                          *
009200 01  PO-HEADER-TABLE-AREA.
009300     05  PO-TAB-CTR             PIC 9(5)  COMP VALUE ZERO.
009400     05  PO-HEADER-TABLE OCCURS 500 TIMES
009500         INDEXED BY PO-IDX.
009600         10  PT-PO-ID                PIC 9(9).
009700         10  PT-PO-SUPPLIER-ID       PIC 9(9).
009800         10  PT-PO-DATE              PIC 9(8).
009900         10  PT-PO-STATUS            PIC X(9).
010000         10  PT-PO-TOTAL-AMOUNT      PIC 9(9)V9(2).
010100         10  FILLER                  PIC X(06).
010200
010300 01  W03-ITEM-BUFFER.
010400     05  W03-ITEM-CTR           PIC 9(4)  COMP VALUE ZERO.
010500     05  W03-ITEM-ENTRY OCCURS 100 TIMES
010600         INDEXED BY ITEM-IDX.
010700         10  IB-PO-ID                PIC 9(9).
010800         10  IB-PRODUCT-ID           PIC 9(9).
010900         10  IB-QTY                  PIC 9(7).
011000         10  IB-UNIT-COST            PIC 9(7)V9(2).
011100         10  IB-LINE-TOTAL           PIC 9(9)V9(2).
011200         10  FILLER                  PIC X(05).
011300
011400 01  W03-WORK-AREA.
011500     05  W03-EOF-SW             PIC X(3)  VALUE "NO".
011600         88  W03-NO-MORE-TRANS             VALUE "YES".
011700     05  W03-ITEM-EOF-SW        PIC X(3)  VALUE "NO".
011800         88  W03-NO-MORE-ITEMS             VALUE "YES".
011900     05  W03-REJECT-SW          PIC X(1)  VALUE "N".
012000         88  W03-REJECTED                   VALUE 'Y'.
012100     05  W03-RUNNING-TOTAL      PIC 9(9)V9(2) VALUE ZERO.
012200     05  W03-TRAN-CTR           PIC 9(7)  COMP VALUE ZERO.
012300     05  W03-REJECT-CTR         PIC 9(7)  COMP VALUE ZERO.
012400     05  W03-CURR-ITEM-REC      PIC X(1)  VALUE SPACE.
012500         88  W03-ITEM-AVAIL                 VALUE "Y".
012600     05  FILLER                 PIC X(07).
012700
012800 01  W03-TOTAL-X REDEFINES W03-WORK-AREA.
012900     05  W03-SWITCHES-ED        PIC X(07).
013000     05  W03-RUNNING-TOTAL-ED   PIC X(10).
013100     05  FILLER                 PIC X(08).
013200
013300 PROCEDURE DIVISION.
013400 0000-MAIN.
013500     PERFORM 1000-INIT.
013600     PERFORM 2000-MAINLINE THRU 2000-X
013700         UNTIL W03-NO-MORE-TRANS.
013800     PERFORM 3000-CLOSING.
013900     STOP RUN.
014000
014100*  LOADS THE PO HEADER AND PRODUCT MASTERS, AND BUFFERS  *
014200*  THE WHOLE PO-ITEMS FILE INTO WORKING-STORAGE SO EACH   *
014300*  RECEIPT TRANSACTION CAN PULL ITS OWN LINES BY PO ID.   *
014400 1000-INIT.
014500     OPEN INPUT RECEIPT-TRAN-FILE.
014600
014700     OPEN INPUT PO-HEADER-FILE.
014800     MOVE ZERO TO PO-TAB-CTR.
014900     PERFORM 1100-LOAD-PO-HEADER
015000         UNTIL W03-EOF-SW = "YES".
015100     CLOSE PO-HEADER-FILE.
015200     MOVE "NO" TO W03-EOF-SW.
015300
015400     OPEN INPUT PO-ITEMS-FILE.
015500     MOVE ZERO TO W03-ITEM-CTR.
015600     PERFORM 1200-LOAD-PO-ITEM
015700         UNTIL W03-EOF-SW = "YES".
015800     CLOSE PO-ITEMS-FILE.
015900     MOVE "NO" TO W03-EOF-SW.
016000
016100     OPEN INPUT PRODUCT-MASTER.
016200     MOVE ZERO TO PRODUCT-TAB-CTR.
016300     PERFORM 1300-LOAD-PRODUCT
016400         UNTIL W03-EOF-SW = "YES".
016500     CLOSE PRODUCT-MASTER.
016600     MOVE "NO" TO W03-EOF-SW.
016700
016800     PERFORM 9000-READ-TRAN.
016900
017000 1100-LOAD-PO-HEADER.
017100     READ PO-HEADER-FILE
017200         AT END
017300         MOVE "YES" TO W03-EOF-SW
017400         GO TO 1100-X.
017500     ADD 1 TO PO-TAB-CTR.
017600     MOVE PO-ID              TO PT-PO-ID(PO-TAB-CTR).
017700     MOVE PO-SUPPLIER-ID     TO PT-PO-SUPPLIER-ID(PO-TAB-CTR).
017800     MOVE PO-DATE            TO PT-PO-DATE(PO-TAB-CTR).
017900     MOVE PO-STATUS          TO PT-PO-STATUS(PO-TAB-CTR).
018000     MOVE PO-TOTAL-AMOUNT    TO PT-PO-TOTAL-AMOUNT(PO-TAB-CTR).
018100 1100-X.
018200     EXIT.
018300
018400 1200-LOAD-PO-ITEM.
018500     READ PO-ITEMS-FILE
018600         AT END
018700         MOVE "YES" TO W03-EOF-SW
018800         GO TO 1200-X.
018900     ADD 1 TO W03-ITEM-CTR.
019000     MOVE POI-PO-ID          TO IB-PO-ID(W03-ITEM-CTR).
019100     MOVE POI-PRODUCT-ID     TO IB-PRODUCT-ID(W03-ITEM-CTR).
019200     MOVE POI-QTY            TO IB-QTY(W03-ITEM-CTR).
019300     MOVE POI-UNIT-COST      TO IB-UNIT-COST(W03-ITEM-CTR).
019400     MOVE POI-LINE-TOTAL     TO IB-LINE-TOTAL(W03-ITEM-CTR).
019500 1200-X.
019600     EXIT.
019700
019800 1300-LOAD-PRODUCT.
019900     READ PRODUCT-MASTER
020000         AT END
020100         MOVE "YES" TO W03-EOF-SW
020200         GO TO 1300-X.
020300     ADD 1 TO PRODUCT-TAB-CTR.
020400     MOVE PROD-ID           TO PT-PROD-ID(PRODUCT-TAB-CTR).
020500     MOVE PROD-PUBLIC-ID    TO PT-PROD-PUBLIC-ID(PRODUCT-TAB-CTR).
020600     MOVE PROD-NAME         TO PT-PROD-NAME(PRODUCT-TAB-CTR).
020700     MOVE PROD-CATEGORY     TO PT-PROD-CATEGORY(PRODUCT-TAB-CTR).
020800     MOVE PROD-UNIT-TYPE    TO PT-PROD-UNIT-TYPE(PRODUCT-TAB-CTR).
020900     MOVE PROD-BULK-QTY     TO PT-PROD-BULK-QTY(PRODUCT-TAB-CTR).
021000     MOVE PROD-UNIT-QTY     TO PT-PROD-UNIT-QTY(PRODUCT-TAB-CTR).
021100     MOVE PROD-UNIT-PRICE   TO PT-PROD-UNIT-PRICE(PRODUCT-TAB-CTR).
021200     MOVE PROD-BULK-PRICE   TO PT-PROD-BULK-PRICE(PRODUCT-TAB-CTR).
021300     MOVE PROD-PURCH-PRICE  TO PT-PROD-PURCH-PRICE(PRODUCT-TAB-CTR).
021400     MOVE PROD-REORDER-LVL  TO PT-PROD-REORDER-LVL(PRODUCT-TAB-CTR).
021500     MOVE PROD-STATUS       TO PT-PROD-STATUS(PRODUCT-TAB-CTR).
021600 1300-X.
021700     EXIT.
021800
021900 2000-MAINLINE.
022000     MOVE "N" TO W03-REJECT-SW.
022100     ADD 1 TO W03-TRAN-CTR.
022200     PERFORM 2100-EDIT-PO.
022300     IF W03-REJECTED
022400         GO TO 2000-X.
022500     PERFORM 2200-POST-ITEMS.
022600     IF W03-REJECTED
022700         GO TO 2000-X.
022800     PERFORM 2300-POST-HEADER.
022900 2000-X.
023000     IF W03-REJECTED
023100         ADD 1 TO W03-REJECT-CTR.
023200     PERFORM 9000-READ-TRAN.
023300     EXIT.
023400
023500*  FINDS THE PO HEADER AND APPLIES THE DOUBLE-RECEIPT    *
023600*  GUARD (GM-0044) - A PO ALREADY RECEIVED IS REJECTED.   *
023700 2100-EDIT-PO.
023800     PERFORM
023900         VARYING PO-IDX FROM 1 BY 1
024000         UNTIL PO-IDX > PO-TAB-CTR
024100         OR PT-PO-ID(PO-IDX) = RT-PO-ID.
024200     IF PO-IDX > PO-TAB-CTR
024300         DISPLAY "GMBT03 - PO NOT FOUND - " RT-PO-ID
024400         MOVE "Y" TO W03-REJECT-SW
024500         GO TO 2100-X.
024600
024700     IF PT-PO-STATUS(PO-IDX) = "RECEIVED"
024800         DISPLAY "GMBT03 - PO ALREADY RECEIVED - " RT-PO-ID
024900         MOVE "Y" TO W03-REJECT-SW.
025000 2100-X.
025100     EXIT.
025200
025300*  POSTS EACH PO-ITEM LINE IN LINE ORDER - ACCUMULATES   *
025400*  THE RUNNING TOTAL AND ADDS THE RECEIVED QTY INTO THE   *
025500*  PRODUCT ON-HAND BALANCE.                               *
025600 2200-POST-ITEMS.
025700     MOVE ZERO TO W03-RUNNING-TOTAL.
025800     PERFORM 2210-CALC-ITEM
025900         VARYING ITEM-IDX FROM 1 BY 1
026000         UNTIL ITEM-IDX > W03-ITEM-CTR
026100         OR W03-REJECTED.
026200
026300 2210-CALC-ITEM.
026400     IF IB-PO-ID(ITEM-IDX) NOT = RT-PO-ID
026500         GO TO 2210-X.
026600
026700     PERFORM
026800         VARYING PROD-IDX FROM 1 BY 1
026900         UNTIL PROD-IDX > PRODUCT-TAB-CTR
027000         OR PT-PROD-ID(PROD-IDX) = IB-PRODUCT-ID(ITEM-IDX).
027100     IF PROD-IDX > PRODUCT-TAB-CTR
027200         DISPLAY "GMBT03 - PRODUCT NOT FOUND - "
027300             IB-PRODUCT-ID(ITEM-IDX)
027400         MOVE "Y" TO W03-REJECT-SW
027500         GO TO 2210-X.
027600
027700     ADD IB-LINE-TOTAL(ITEM-IDX) TO W03-RUNNING-TOTAL.
027800     ADD IB-QTY(ITEM-IDX) TO PT-PROD-UNIT-QTY(PROD-IDX).
027900 2210-X.
028000     EXIT.
028100
028200 2300-POST-HEADER.
028300     MOVE W03-RUNNING-TOTAL TO PT-PO-TOTAL-AMOUNT(PO-IDX).
028400     MOVE "RECEIVED"        TO PT-PO-STATUS(PO-IDX).
028500
028600*  REWRITES THE PO HEADER AND PRODUCT MASTERS FROM THEIR  *
028700*  TABLES - SEE THE REMARKS IN GMPRODM.CPY.                *
028800 3000-CLOSING.
028900     CLOSE RECEIPT-TRAN-FILE.
029000
029100     OPEN OUTPUT PO-HEADER-FILE.
029200     PERFORM 3100-WRITE-PO-HEADER
029300         VARYING PO-IDX FROM 1 BY 1
029400         UNTIL PO-IDX > PO-TAB-CTR.
029500     CLOSE PO-HEADER-FILE.
029600
029700     OPEN OUTPUT PRODUCT-MASTER.
029800     PERFORM 3200-WRITE-PRODUCT
029900         VARYING PROD-IDX FROM 1 BY 1
030000         UNTIL PROD-IDX > PRODUCT-TAB-CTR.
030100     CLOSE PRODUCT-MASTER.
030200
030300     DISPLAY "GMBT03 - PO RECEIPTS READ    - " W03-TRAN-CTR.
030400     DISPLAY "GMBT03 - PO RECEIPTS REJECTED - " W03-REJECT-CTR.
030500
030600 3100-WRITE-PO-HEADER.
030700     MOVE SPACES           TO PO-HDR-REC.
030800     MOVE PT-PO-ID(PO-IDX)            TO PO-ID.
030900     MOVE PT-PO-SUPPLIER-ID(PO-IDX)   TO PO-SUPPLIER-ID.
031000     MOVE PT-PO-DATE(PO-IDX)          TO PO-DATE.
031100     MOVE PT-PO-STATUS(PO-IDX)        TO PO-STATUS.
031200     MOVE PT-PO-TOTAL-AMOUNT(PO-IDX)  TO PO-TOTAL-AMOUNT.
031300     WRITE PO-HDR-REC.
031400
031500 3200-WRITE-PRODUCT.
031600     MOVE SPACES              TO PRODUCT-REC.
031700     MOVE PT-PROD-ID(PROD-IDX)          TO PROD-ID.
031800     MOVE PT-PROD-PUBLIC-ID(PROD-IDX)   TO PROD-PUBLIC-ID.
031900     MOVE PT-PROD-NAME(PROD-IDX)        TO PROD-NAME.
032000     MOVE PT-PROD-CATEGORY(PROD-IDX)    TO PROD-CATEGORY.
032100     MOVE PT-PROD-UNIT-TYPE(PROD-IDX)   TO PROD-UNIT-TYPE.
032200     MOVE PT-PROD-BULK-QTY(PROD-IDX)    TO PROD-BULK-QTY.
032300     MOVE PT-PROD-UNIT-QTY(PROD-IDX)    TO PROD-UNIT-QTY.
032400     MOVE PT-PROD-UNIT-PRICE(PROD-IDX)  TO PROD-UNIT-PRICE.
032500     MOVE PT-PROD-BULK-PRICE(PROD-IDX)  TO PROD-BULK-PRICE.
032600     MOVE PT-PROD-PURCH-PRICE(PROD-IDX) TO PROD-PURCH-PRICE.
032700     MOVE PT-PROD-REORDER-LVL(PROD-IDX) TO PROD-REORDER-LVL.
032800     MOVE PT-PROD-STATUS(PROD-IDX)      TO PROD-STATUS.
032900     WRITE PRODUCT-REC.
033000
033100 9000-READ-TRAN.
033200     READ RECEIPT-TRAN-FILE
033300         AT END
033400         MOVE "YES" TO W03-EOF-SW.
