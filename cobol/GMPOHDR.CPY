000100*****************************************************************
000200*  GMPOHDR.CPY
000300*  PURCHASE ORDER HEADER RECORD LAYOUT.
000400*  ONE PO-HDR-REC PER ORDER PLACED WITH A SUPPLIER, WRITTEN TO
000500*  PURCHASE-ORDER-FILE.  LINE ITEMS ARE A SEPARATE RECORD -
000600*  SEE GMPOITM.CPY.
000700*  MAINT LOG -
000800*  01/07/99  LC   GM-0041  ORIGINAL LAYOUT, REPLACES THE OLD
000900*                          HAND-POSTED PURCHASE ORDER LOG.
001000*  11/04/99  RDH  GM-0077  Y2K - PO-DATE WIDENED TO CCYYMMDD.
001100*****************************************************************
001200
001300 01  PO-HDR-REC.
001400     05  PO-ID                    PIC 9(9).
001500     05  PO-SUPPLIER-ID           PIC 9(9).
001600     05  PO-DATE                  PIC 9(8).
001700     05  PO-DATE-X REDEFINES PO-DATE.
001800         10  PO-DATE-CC           PIC 9(2).
001900         10  PO-DATE-YY           PIC 9(2).
002000         10  PO-DATE-MM           PIC 9(2).
002100         10  PO-DATE-DD           PIC 9(2).
002200     05  PO-STATUS                PIC X(9).
002300         88  PO-CREATED              VALUE 'CREATED'.
002400         88  PO-SENT                 VALUE 'SENT'.
002500         88  PO-RECEIVED             VALUE 'RECEIVED'.
002600         88  PO-CANCELLED            VALUE 'CANCELLED'.
002700     05  PO-TOTAL-AMOUNT          PIC 9(9)V9(2).
002800     05  FILLER                   PIC X(12).
