000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GMBT09.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   GROCERMART DATA PROCESSING.
000500 DATE-WRITTEN.   01/11/99.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*  PRINTS THE PURCHASE ORDER REPORT.  ONE DETAIL LINE PER PO
001000*  HEADER IN FILE ORDER, OPTIONALLY LIMITED TO A PO-DATE
001100*  RANGE SUPPLIED ON THE PARAMETER CARD.  THE CONTROL TOTAL
001200*  IS TOTAL PURCHASES - THE SUM OF TOTAL-AMOUNT ACROSS ALL
001300*  PO HEADERS LISTED.
001400************************************************************
001500*  CHANGE LOG
001600*  DATE      PROGRAMMER  REQUEST#  DESCRIPTION
001700*  --------  ----------  --------  --------------------------------------
001800*  01/11/99  LC          GM-0047   ORIGINAL PROGRAM.
001900*  11/04/99  RDH         GM-0077   Y2K - PO-DATE RANGE COMPARE NOW
002000*                                  DONE ON FULL CCYYMMDD FIELD.
002100************************************************************
002200
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM
002700     CLASS NUMERIC-CODE IS "0123456789"
002800     UPSI-0 ON STATUS IS RPT-FILE-BAD.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT PARM-CARD-FILE
003200         ASSIGN TO GMPRPRM
003300         ORGANIZATION IS LINE SEQUENTIAL.
003400     SELECT PO-HEADER-FILE
003500         ASSIGN TO GMPOHF
003600         ORGANIZATION IS LINE SEQUENTIAL.
003700     SELECT PO-REPORT-OUT
003800         ASSIGN TO GMPRPT
003900         ORGANIZATION IS LINE SEQUENTIAL.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 FD  PARM-CARD-FILE
004500         LABEL RECORD IS STANDARD.
004600 01  PARM-CARD.
004700     05  PC-FROM-DATE           PIC 9(8).
004800     05  PC-TO-DATE             PIC 9(8).
004900     05  FILLER                 PIC X(04).
005000
005100 01  PARM-CARD-X REDEFINES PARM-CARD.
005200     05  PC-FROM-DATE-ED        PIC X(08).
005300     05  PC-TO-DATE-ED          PIC X(08).
005400     05  FILLER                 PIC X(04).
005500
005600 FD  PO-HEADER-FILE
005700         LABEL RECORD IS STANDARD.
005800     COPY GMPOHDR.
005900
006000 FD  PO-REPORT-OUT
006100         LABEL RECORD IS STANDARD.
006200 01  RPT-LINE                PIC X(132).
006300
006400 WORKING-STORAGE SECTION.
006500 01  W09-WORK-AREA.
006600     05  W09-EOF-SW             PIC X(3)  VALUE "NO".
006700         88  W09-NO-MORE-POS                VALUE "YES".
006800     05  W09-PAGE-CTR           PIC 9(3)  COMP VALUE ZERO.
006900     05  W09-LINE-CTR           PIC 9(3)  COMP VALUE ZERO.
007000     05  W09-DETAIL-CTR         PIC 9(5)  COMP VALUE ZERO.
007100     05  W09-TOTAL-PURCHASES    PIC 9(11)V9(2) VALUE ZERO.
007200     05  FILLER                 PIC X(09).
007300
007400 01  W09-WORK-AREA-X REDEFINES W09-WORK-AREA.
007500     05  FILLER                 PIC X(03).
007600     05  W09-DETAIL-CTR-ED      PIC X(05).
007700     05  FILLER                 PIC X(21).
007800
007900*  HEADING AND DETAIL LINE LAYOUTS FOR THE PO REPORT.      *
008000*  PAGE BREAKS EVERY 50 DETAIL LINES.                      *
008100 01  HDG-LINE-1.
008200     05  FILLER PIC X(40) VALUE "GROCERMART DATA PROCESSING".
008300     05  FILLER PIC X(46) VALUE SPACES.
008400     05  FILLER PIC X(24) VALUE "PURCHASE ORDER REPORT".
008500     05  FILLER PIC X(18) VALUE SPACES.
008600     05  HDG1-PAGE PIC ZZZ9.
008700
008800 01  HDG-LINE-2.
008900     05  FILLER PIC X(15) VALUE "PO ID".
009000     05  FILLER PIC X(15) VALUE "SUPPLIER".
009100     05  FILLER PIC X(14) VALUE "DATE".
009200     05  FILLER PIC X(13) VALUE "STATUS".
009300     05  FILLER PIC X(16) VALUE "TOTAL AMOUNT".
009400     05  FILLER PIC X(59) VALUE SPACES.
009500
009600 01  DET-LINE.
009700     05  DET-PO-ID              PIC ZZZZZZZZ9.
009800     05  FILLER                 PIC X(06).
009900     05  DET-SUPPLIER           PIC ZZZZZZZZ9.
010000     05  FILLER                 PIC X(06).
010100     05  DET-DATE               PIC 9(8).
010200     05  FILLER                 PIC X(06).
010300     05  DET-STATUS             PIC X(13).
010400     05  DET-TOTAL-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
010500     05  FILLER                 PIC X(40).
010600
010700 01  TOT-LINE.
010800     05  FILLER PIC X(26) VALUE "TOTAL PURCHASES ..........".
010900     05  TOT-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99.
011000     05  FILLER                 PIC X(90).
011100
011200 PROCEDURE DIVISION.
011300 0000-MAIN.
011400     PERFORM 1000-INIT.
011500     PERFORM 2000-MAINLINE
011600         UNTIL W09-NO-MORE-POS.
011700     PERFORM 3000-CLOSING.
011800     STOP RUN.
011900
012000 1000-INIT.
012100     OPEN INPUT PARM-CARD-FILE.
012200     READ PARM-CARD-FILE
012300         AT END
012400         MOVE ZERO     TO PC-FROM-DATE
012500         MOVE 99999999 TO PC-TO-DATE.
012600     CLOSE PARM-CARD-FILE.
012700
012800     OPEN INPUT PO-HEADER-FILE.
012900     OPEN OUTPUT PO-REPORT-OUT.
013000     PERFORM 9100-HEADINGS.
013100     PERFORM 9000-READ-PO.
013200
013300*  SKIPS A PO HEADER WHEN ITS PO-DATE FALLS OUTSIDE THE     *
013400*  RANGE ON THE PARAMETER CARD.                            *
013500 2000-MAINLINE.
013600     IF PO-DATE NOT < PC-FROM-DATE AND PO-DATE NOT > PC-TO-DATE
013700         PERFORM 2100-FILTER
013800         PERFORM 2200-PRINT-LINE.
013900     PERFORM 9000-READ-PO.
014000
014100 2100-FILTER.
014200     ADD 1 TO W09-DETAIL-CTR.
014300     ADD PO-TOTAL-AMOUNT TO W09-TOTAL-PURCHASES.
014400
014500 2200-PRINT-LINE.
014600     MOVE SPACES TO DET-LINE.
014700     MOVE PO-ID             TO DET-PO-ID.
014800     MOVE PO-SUPPLIER-ID    TO DET-SUPPLIER.
014900     MOVE PO-DATE           TO DET-DATE.
015000     MOVE PO-STATUS         TO DET-STATUS.
015100     MOVE PO-TOTAL-AMOUNT   TO DET-TOTAL-AMOUNT.
015200     WRITE RPT-LINE FROM DET-LINE
015300         AFTER ADVANCING 1 LINE.
015400     ADD 1 TO W09-LINE-CTR.
015500     IF W09-LINE-CTR > 50
015600         PERFORM 9100-HEADINGS.
015700
015800 3000-CLOSING.
015900     MOVE W09-TOTAL-PURCHASES TO TOT-AMOUNT.
016000     WRITE RPT-LINE FROM TOT-LINE
016100         AFTER ADVANCING 2 LINES.
016200
016300     CLOSE PO-HEADER-FILE.
016400     CLOSE PO-REPORT-OUT.
016500     DISPLAY "GMBT09 - DETAIL LINES PRINTED - " W09-DETAIL-CTR.
016600
016700 9000-READ-PO.
016800     READ PO-HEADER-FILE
016900         AT END
017000         MOVE "YES" TO W09-EOF-SW.
017100
017200 9100-HEADINGS.
017300     ADD 1 TO W09-PAGE-CTR.
017400     MOVE W09-PAGE-CTR TO HDG1-PAGE.
017500     WRITE RPT-LINE FROM HDG-LINE-1
017600         AFTER ADVANCING PAGE.
017700     WRITE RPT-LINE FROM HDG-LINE-2
017800         AFTER ADVANCING 2 LINES.
017900     MOVE ZERO TO W09-LINE-CTR.
