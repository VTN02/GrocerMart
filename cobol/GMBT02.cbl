000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GMBT02.
000300 AUTHOR.         LUCAS CHAPMAN.
000400 INSTALLATION.   GROCERMART DATA PROCESSING.
000500 DATE-WRITTEN.   09/21/98.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800************************************************************
000900*  CONVERTS BULK-PACK STOCK INTO UNIT STOCK FOR ONE PRODUCT
001000*  PER TRANSACTION RECORD.  THE BULK QUANTITY CONSUMED IS
001100*  SUBTRACTED AND THE UNIT QUANTITY PRODUCED IS ADDED TO THE
001200*  PRODUCT MASTER, AND A HISTORY RECORD IS WRITTEN TO THE
001300*  STOCK CONVERSION HISTORY FILE FOR THE WAREHOUSE AUDIT.
001400************************************************************
001500*  CHANGE LOG
001600*  DATE      PROGRAMMER  REQUEST#  DESCRIPTION
001700*  --------  ----------  --------  --------------------------------------
001800*  09/21/98  LC          GM-0035   ORIGINAL PROGRAM.
001900*  11/04/99  RDH         GM-0077   Y2K REVIEW - NO DATE FIELDS
002000*                                  IN THIS PROGRAM, NO CHANGE
002100*                                  REQUIRED.
002200*  03/10/00  LC          GM-0086   REJECT TRANSACTIONS REQUESTING
002300*                                  MORE BULK QTY THAN IS ON HAND
002400*                                  RATHER THAN LETTING THE
002500*                                  BALANCE GO NEGATIVE.
002600************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS NUMERIC-CODE IS "0123456789"
003300     UPSI-0 ON STATUS IS CONV-FILE-BAD.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CONV-TRAN-FILE
003700         ASSIGN TO GMCONVT
003800         ORGANIZATION IS LINE SEQUENTIAL.
003900     SELECT PRODUCT-MASTER
004000         ASSIGN TO GMPRODF
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT CONV-HISTORY-FILE
004300         ASSIGN TO GMCONVH
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 FD  CONV-TRAN-FILE
005000         LABEL RECORD IS STANDARD.
005100     COPY GMCONVR.
005200
005300 FD  PRODUCT-MASTER
005400         LABEL RECORD IS STANDARD.
005500     COPY GMPRODM.
005600
005700 FD  CONV-HISTORY-FILE
005800         LABEL RECORD IS STANDARD.
005900 01  CONV-HIST-REC.
006000     05  CH-PRODUCT-ID          PIC 9(9).
006100     05  CH-FROM-BULK-QTY       PIC 9(7)V9(2).
006200     05  CH-TO-UNIT-QTY         PIC 9(7).
006300     05  FILLER                 PIC X(07).
006400
006500 01  CONV-HIST-REC-X REDEFINES CONV-HIST-REC.
006600     05  CH-PRODUCT-ID-ED       PIC X(09).
006700     05  CH-FROM-BULK-QTY-ED    PIC X(09).
006800     05  FILLER                 PIC X(14).
006900
007000 WORKING-STORAGE SECTION.
007100 01  PRODUCT-TABLE-AREA.
007200     05  PRODUCT-TAB-CTR         PIC 9(5)  COMP VALUE ZERO.
007300     05  PRODUCT-TABLE OCCURS 300 TIMES
007400         INDEXED BY PROD-IDX.
007500         10  PT-PROD-ID              PIC 9(9).
007600         10  PT-PROD-PUBLIC-ID       PIC X(20).
007700         10  PT-PROD-NAME            PIC X(100).
007800         10  PT-PROD-CATEGORY        PIC X(50).
007900         10  PT-PROD-UNIT-TYPE       PIC X(4).
008000         10  PT-PROD-BULK-QTY        PIC 9(7)V9(2).
008100         10  PT-PROD-UNIT-QTY        PIC S9(7).
008200         10  PT-PROD-UNIT-PRICE      PIC 9(7)V9(2).
008300         10  PT-PROD-BULK-PRICE      PIC 9(7)V9(2).
008400         10  PT-PROD-PURCH-PRICE     PIC 9(7)V9(2).
008500         10  PT-PROD-REORDER-LVL     PIC 9(7).
008600         10  PT-PROD-STATUS          PIC X(12).
008700         10  FILLER                  PIC X(05).
008800
008900 01  W02-WORK-AREA.
009000     05  W02-EOF-SW             PIC X(3)  VALUE "NO".
009100         88  W02-NO-MORE-TRANS             VALUE "YES".
009200     05  W02-REJECT-SW          PIC X(1)  VALUE "N".
009300         88  W02-REJECTED                   VALUE 'Y'.
009400     05  W02-TRAN-CTR           PIC 9(7)  COMP VALUE ZERO.
009500     05  W02-REJECT-CTR         PIC 9(7)  COMP VALUE ZERO.
009600     05  FILLER                 PIC X(10).
009700
009800 01  W02-WORK-AREA-X REDEFINES W02-WORK-AREA.
009900     05  W02-SWITCHES-ED        PIC X(04).
010000     05  W02-TRAN-CTR-ED        PIC X(07).
010100     05  W02-REJECT-CTR-ED      PIC X(07).
010200     05  FILLER                 PIC X(10).
010300
010400 PROCEDURE DIVISION.
010500 0000-MAIN.
010600     PERFORM 1000-INIT.
010700     PERFORM 2000-MAINLINE
010800         UNTIL W02-NO-MORE-TRANS.
010900     PERFORM 3000-CLOSING.
011000     STOP RUN.
011100
011200*  LOADS THE PRODUCT MASTER INTO A TABLE - SEE THE       *
011300*  REMARKS IN GMPRODM.CPY ON WHY THIS SHOP LOADS           *
011400*  MASTERS INTO TABLES RATHER THAN KEYED I/O.              *
011500 1000-INIT.
011600     OPEN INPUT CONV-TRAN-FILE.
011700
011800     OPEN INPUT PRODUCT-MASTER.
011900     MOVE ZERO TO PRODUCT-TAB-CTR.
012000     PERFORM 1100-LOAD-PRODUCT
012100         UNTIL W02-EOF-SW = "YES".
012200     CLOSE PRODUCT-MASTER.
012300     MOVE "NO" TO W02-EOF-SW.
012400
012500     OPEN OUTPUT CONV-HISTORY-FILE.
012600     PERFORM 9000-READ-TRAN.
012700
012800 1100-LOAD-PRODUCT.
012900     READ PRODUCT-MASTER
013000         AT END
013100         MOVE "YES" TO W02-EOF-SW
013200         GO TO 1100-X.
013300     ADD 1 TO PRODUCT-TAB-CTR.
013400     MOVE PROD-ID           TO PT-PROD-ID(PRODUCT-TAB-CTR).
013500     MOVE PROD-PUBLIC-ID    TO PT-PROD-PUBLIC-ID(PRODUCT-TAB-CTR).
013600     MOVE PROD-NAME         TO PT-PROD-NAME(PRODUCT-TAB-CTR).
013700     MOVE PROD-CATEGORY     TO PT-PROD-CATEGORY(PRODUCT-TAB-CTR).
013800     MOVE PROD-UNIT-TYPE    TO PT-PROD-UNIT-TYPE(PRODUCT-TAB-CTR).
013900     MOVE PROD-BULK-QTY     TO PT-PROD-BULK-QTY(PRODUCT-TAB-CTR).
014000     MOVE PROD-UNIT-QTY     TO PT-PROD-UNIT-QTY(PRODUCT-TAB-CTR).
014100     MOVE PROD-UNIT-PRICE   TO PT-PROD-UNIT-PRICE(PRODUCT-TAB-CTR).
014200     MOVE PROD-BULK-PRICE   TO PT-PROD-BULK-PRICE(PRODUCT-TAB-CTR).
014300     MOVE PROD-PURCH-PRICE  TO PT-PROD-PURCH-PRICE(PRODUCT-TAB-CTR).
014400     MOVE PROD-REORDER-LVL  TO PT-PROD-REORDER-LVL(PRODUCT-TAB-CTR).
014500     MOVE PROD-STATUS       TO PT-PROD-STATUS(PRODUCT-TAB-CTR).
014600 1100-X.
014700     EXIT.
014800
014900 2000-MAINLINE.
015000     MOVE "N" TO W02-REJECT-SW.
015100     ADD 1 TO W02-TRAN-CTR.
015200     PERFORM 2100-VALIDATE-CONV.
015300     IF NOT W02-REJECTED
015400         PERFORM 2200-POST-CONV
015500         PERFORM 2300-WRITE-HISTORY
015600     ELSE
015700         ADD 1 TO W02-REJECT-CTR.
015800     PERFORM 9000-READ-TRAN.
015900
016000*  LOOKS UP THE PRODUCT AND CHECKS THAT ENOUGH BULK       *
016100*  QUANTITY IS ON HAND TO HONOR THE CONVERSION REQUEST.   *
016200 2100-VALIDATE-CONV.
016300     PERFORM
016400         VARYING PROD-IDX FROM 1 BY 1
016500         UNTIL PROD-IDX > PRODUCT-TAB-CTR
016600         OR PT-PROD-ID(PROD-IDX) = CONV-PRODUCT-ID.
016700     IF PROD-IDX > PRODUCT-TAB-CTR
016800         DISPLAY "GMBT02 - PRODUCT NOT FOUND - " CONV-PRODUCT-ID
016900         MOVE "Y" TO W02-REJECT-SW
017000         GO TO 2100-X.
017100
017200     IF PT-PROD-BULK-QTY(PROD-IDX) < CONV-FROM-BULK-QTY
017300         DISPLAY "GMBT02 - INSUFFICIENT BULK QTY - " CONV-PRODUCT-ID
017400         MOVE "Y" TO W02-REJECT-SW.
017500 2100-X.
017600     EXIT.
017700
017800 2200-POST-CONV.
017900     SUBTRACT CONV-FROM-BULK-QTY FROM PT-PROD-BULK-QTY(PROD-IDX).
018000     ADD CONV-TO-UNIT-QTY TO PT-PROD-UNIT-QTY(PROD-IDX).
018100
018200 2300-WRITE-HISTORY.
018300     MOVE SPACES TO CONV-HIST-REC.
018400     MOVE CONV-PRODUCT-ID    TO CH-PRODUCT-ID.
018500     MOVE CONV-FROM-BULK-QTY TO CH-FROM-BULK-QTY.
018600     MOVE CONV-TO-UNIT-QTY   TO CH-TO-UNIT-QTY.
018700     WRITE CONV-HIST-REC.
018800
018900*  REWRITES THE PRODUCT MASTER FROM THE TABLE - SEE THE   *
019000*  REMARKS IN GMPRODM.CPY.                                 *
019100 3000-CLOSING.
019200     CLOSE CONV-TRAN-FILE.
019300     CLOSE CONV-HISTORY-FILE.
019400
019500     OPEN OUTPUT PRODUCT-MASTER.
019600     PERFORM 3100-WRITE-PRODUCT
019700         VARYING PROD-IDX FROM 1 BY 1
019800         UNTIL PROD-IDX > PRODUCT-TAB-CTR.
019900     CLOSE PRODUCT-MASTER.
020000
020100     DISPLAY "GMBT02 - CONVERSIONS READ    - " W02-TRAN-CTR.
020200     DISPLAY "GMBT02 - CONVERSIONS REJECTED - " W02-REJECT-CTR.
020300
020400 3100-WRITE-PRODUCT.
020500     MOVE SPACES              TO PRODUCT-REC.
020600     MOVE PT-PROD-ID(PROD-IDX)          TO PROD-ID.
020700     MOVE PT-PROD-PUBLIC-ID(PROD-IDX)   TO PROD-PUBLIC-ID.
020800     MOVE PT-PROD-NAME(PROD-IDX)        TO PROD-NAME.
020900     MOVE PT-PROD-CATEGORY(PROD-IDX)    TO PROD-CATEGORY.
021000     MOVE PT-PROD-UNIT-TYPE(PROD-IDX)   TO PROD-UNIT-TYPE.
021100     MOVE PT-PROD-BULK-QTY(PROD-IDX)    TO PROD-BULK-QTY.
021200     MOVE PT-PROD-UNIT-QTY(PROD-IDX)    TO PROD-UNIT-QTY.
021300     MOVE PT-PROD-UNIT-PRICE(PROD-IDX)  TO PROD-UNIT-PRICE.
021400     MOVE PT-PROD-BULK-PRICE(PROD-IDX)  TO PROD-BULK-PRICE.
021500     MOVE PT-PROD-PURCH-PRICE(PROD-IDX) TO PROD-PURCH-PRICE.
021600     MOVE PT-PROD-REORDER-LVL(PROD-IDX) TO PROD-REORDER-LVL.
021700     MOVE PT-PROD-STATUS(PROD-IDX)      TO PROD-STATUS.
021800     WRITE PRODUCT-REC.
021900
022000 9000-READ-TRAN.
022100     READ CONV-TRAN-FILE
022200         AT END
022300         MOVE "YES" TO W02-EOF-SW.
